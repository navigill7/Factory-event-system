000100*================================================================*
000200* LICENSED MATERIALS - PROPERTY OF FACTORY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*================================================================*
000500* PROGRAM:  EVTBATCH
000600*
000700* READS THE DAILY MACHINE-EVENT EXTRACT (ONE LINE PER MACHINE
000800* CYCLE) AND POSTS IT AGAINST THE EVENT MASTER.  EACH INCOMING
000900* EVENT IS EDITED, THEN MATCHED AGAINST THE MASTER (AND AGAINST
001000* ANYTHING ALREADY POSTED EARLIER IN THE SAME RUN) AND CLASSIFIED
001100* AS ACCEPTED / UPDATED / DEDUPED / REJECTED.  THE MASTER IS THEN
001200* REWRITTEN IN FULL AND A RUN-SUMMARY REPORT IS PRINTED.
001300*
001400* THIS MODULE'S GRANDPARENT WAS A PUNCH-TAPE SHIFT-LOG LOADER.
001500* THE TRANSACTION-AGAINST-MASTER SHAPE OF IT HAS NOT CHANGED
001600* SINCE THEN - ONLY THE FIELDS AND THE REASONS A RECORD GETS
001700* THROWN OUT HAVE.
001800*================================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  EVTBATCH.
002100 AUTHOR. R F HALLORAN.
002200 INSTALLATION. FACTORY SYSTEMS GROUP.
002300 DATE-WRITTEN. 03/14/91.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*================================================================*
002700* MAINTENANCE LOG
002800* DATE      INIT  TICKET    DESCRIPTION
002900* --------- ----  --------  -----------------------------------
003000* 03/14/91  RFH   FE-0003   ORIGINAL - LOADS SHIFT-END PUNCH-TAPE
003100*                           EXTRACT OF MACHINE CYCLE EVENTS ONTO
003200*                           THE SEQUENTIAL EVENT LOG. NO DEDUP -
003300*                           OPERATORS WERE TOLD NOT TO RE-PUNCH.
003400* 08/02/93  RFH   FE-0061   PLANT EXPANSION - ADDED LINE-ID AND
003500*                           FACTORY-ID TO THE EVENT RECORD SO
003600*                           HEAD OFFICE CAN TELL PLANT 2's EVENTS
003700*                           FROM PLANT 1's.
003800* 11/30/98  DQD   FE-0114   Y2K REMEDIATION. CENTURY WINDOW ADDED
003900*                           TO THE RUN-TIMESTAMP BUILDER (SEE
004000*                           9000-CENTURY-WINDOW) - RAN CLEAN ON
004100*                           THE 01/01/2000 TEST WEEKEND.
004200* 04/18/05  DQD   FE-0402   REPLACED THE TAPE READER WITH THE
004300*                           PLANT LAN'S FLAT-FILE EXTRACT. PROGRAM
004400*                           RENAMED EVTLOG TO EVTBATCH TO MATCH
004500*                           THE NEW JOB NAMING STANDARD.
004600* 03/11/22  RFH   FE-4041   PLANT SYSTEMS ENHANCEMENT PHASE 1 -
004700*                           EVENTS NOW CARRY A RECEIVED-TIME AND
004800*                           A STORED PAYLOAD-HASH SO A RE-SENT
004900*                           EVENT CAN BE TOLD APART FROM A
005000*                           CORRECTED ONE. MOVED THE REJECT
005100*                           REASONS OUT TO EVTCNST.
005200* 07/30/22  RFH   FE-4052   ADDED THE FUTURE-EVENT-TIME EDIT - THE
005300*                           FLOOR SYSTEM'S CLOCK DRIFTED A FULL
005400*                           DAY AHEAD ONE WEEKEND AND WE LOADED A
005500*                           BATCH OF BOGUS FUTURE-DATED EVENTS.
005600* 01/19/23  TLM   FE-4075   "SEEN THIS RUN" LOGIC REWORKED TO USE
005700*                           THE MASTER TABLE ITSELF (EVTM-TAB-SEEN
005800*                           -SW) RATHER THAN A SECOND TABLE - ONE
005900*                           LESS THING TO KEEP IN SYNC.
006000* 11/08/23  RFH   FE-4097   A LINE WENT DOWN OVER LABOR DAY
006100*                           WEEKEND - THE MIDNIGHT-ON-THE-LAST-DAY
006200*                           CASE FE-4052 SIGNED OFF ON SKIPPING
006300*                           DID HAPPEN AFTER ALL.
006400*                           9100-ADD-15-MINUTES NOW CARRIES DAY
006500*                           OVERFLOW INTO THE MONTH AND YEAR TOO,
006600*                           USING A DAYS-IN-MONTH TABLE AND THE
006700*                           SAME LEAP-YEAR TEST AS EVTSTATS' OWN
006800*                           JULIAN-DAY ROUTINE.
006900*================================================================*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-370.
007300 OBJECT-COMPUTER. IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT MASTER-EVENT-FILE-IN  ASSIGN TO EVTMSTI
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE  IS SEQUENTIAL
008100         FILE STATUS  IS WS-MASTER-IN-STATUS.
008200*
008300     SELECT MASTER-EVENT-FILE-OUT ASSIGN TO EVTMSTO
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE  IS SEQUENTIAL
008600         FILE STATUS  IS WS-MASTER-OUT-STATUS.
008700*
008800     SELECT INCOMING-EVENT-FILE   ASSIGN TO EVTINCM
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE  IS SEQUENTIAL
009100         FILE STATUS  IS WS-INCOMING-STATUS.
009200*
009300     SELECT RESPONSE-REPORT-FILE  ASSIGN TO EVTRESP
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         ACCESS MODE  IS SEQUENTIAL
009600         FILE STATUS  IS WS-RESPONSE-STATUS.
009700*================================================================*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  MASTER-EVENT-FILE-IN
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS
010400     LABEL RECORDS ARE STANDARD.
010500 COPY EVTMAST REPLACING ==:TAG:== BY ==EVTM==.
010600*
010700 FD  MASTER-EVENT-FILE-OUT
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS
011000     LABEL RECORDS ARE STANDARD.
011100 COPY EVTMAST REPLACING ==:TAG:== BY ==EVTO==.
011200*
011300 FD  INCOMING-EVENT-FILE
011400     RECORDING MODE IS F.
011500 COPY EVTTRAN.
011600*
011700 FD  RESPONSE-REPORT-FILE
011800     RECORDING MODE IS F.
011900 01  RESPONSE-REPORT-RECORD     PIC X(80).
012000*================================================================*
012100 WORKING-STORAGE SECTION.
012200*================================================================*
012300 01  FILLER PIC X(32) VALUE 'EVTBATCH WORKING STORAGE BEGINS'.
012400*
012500 COPY EVTCNST.
012600*
012700 01  SYSTEM-DATE-AND-TIME.
012800     05  CURRENT-DATE.
012900         10  CURRENT-YY          PIC 9(2).
013000         10  CURRENT-MONTH       PIC 9(2).
013100         10  CURRENT-DAY         PIC 9(2).
013200     05  CURRENT-TIME.
013300         10  CURRENT-HOUR        PIC 9(2).
013400         10  CURRENT-MINUTE      PIC 9(2).
013500         10  CURRENT-SECOND      PIC 9(2).
013600         10  CURRENT-HNDSEC      PIC 9(2).
013700     05  FILLER                  PIC X(06) VALUE SPACES.
013800*
013900*    Y2K CENTURY WINDOW - FE-0114.  ANY TWO-DIGIT YEAR 00-49 IS
014000*    TAKEN AS 20XX, 50-99 AS 19XX.  PLANT HAS NO EVENT HISTORY
014100*    BEFORE 1991 SO THE WINDOW HAS NEVER BITTEN US.
014200*
014300 01  CENTURY-WORK.
014400     05  CW-CENTURY              PIC 9(2) COMP-3 VALUE 0.
014500     05  CW-CCYY                 PIC 9(4) COMP-3 VALUE 0.
014600     05  FILLER                  PIC X(04) VALUE SPACES.
014700*
014800 01  RUN-TIME-STAMP.
014900     05  RT-EVENT-TIME            PIC X(20) VALUE SPACES.
015000     05  RT-PARTS REDEFINES RT-EVENT-TIME.
015100         10  RT-CCYY              PIC 9(4).
015200         10  FILLER                PIC X.
015300         10  RT-MM                PIC 9(2).
015400         10  FILLER                PIC X.
015500         10  RT-DD                PIC 9(2).
015600         10  FILLER                PIC X.
015700         10  RT-HH                PIC 9(2).
015800         10  FILLER                PIC X.
015900         10  RT-MI                PIC 9(2).
016000         10  FILLER                PIC X.
016100         10  RT-SS                PIC 9(2).
016200         10  FILLER                PIC X.
016300*
016400*    THRESHOLD-TIME-STAMP IS RUN-TIME PLUS 15 MINUTES (FE-4052).
016500*    CARRY IS HANDLED BY HAND INTO THE HOUR, DAY, MONTH AND YEAR -
016600*    SEE 9100-ADD-15-MINUTES/9150-CARRY-DAY-TO-MONTH (FE-4097).
016700*
016800 01  THRESHOLD-TIME-STAMP.
016900     05  TH-EVENT-TIME             PIC X(20) VALUE SPACES.
017000     05  TH-PARTS REDEFINES TH-EVENT-TIME.
017100         10  TH-CCYY               PIC 9(4).
017200         10  FILLER                 PIC X.
017300         10  TH-MM                 PIC 9(2).
017400         10  FILLER                 PIC X.
017500         10  TH-DD                 PIC 9(2).
017600         10  FILLER                 PIC X.
017700         10  TH-HH                 PIC 9(2).
017800         10  FILLER                 PIC X.
017900         10  TH-MI                 PIC 9(2).
018000         10  FILLER                 PIC X.
018100         10  TH-SS                 PIC 9(2).
018200         10  FILLER                 PIC X.
018300*
018400 77  WS-SUB                   PIC S9(8) COMP VALUE 0.
018500 77  WS-FOUND-SW              PIC X     VALUE 'N'.
018600     88  ROW-FOUND                     VALUE 'Y'.
018700*
018800*    DAYS-PER-MONTH TABLE FOR 9150-CARRY-DAY-TO-MONTH (FE-4097).
018900*    FEBRUARY'S ENTRY IS THE COMMON-YEAR VALUE; LEAP FEBRUARY IS
019000*    DETECTED SEPARATELY BY 9160-TEST-LEAP-YEAR AND OVERRIDDEN.
019100*
019200 01  WS-DAYS-IN-MONTH-LIT  PIC 9(24)
019300                           VALUE 312831303130313130313031.
019400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LIT.
019500     05  WS-DIM-ENTRY          PIC 9(2) OCCURS 12 TIMES.
019600*
019700 77  WS-DIM-IX                PIC 9(2)  COMP VALUE 0.
019800 77  WS-DIM-CURRENT           PIC 9(2)  COMP VALUE 0.
019900 77  WS-DIV-QUOT              PIC 9(4)  COMP VALUE 0.
020000*
020100 01  WS-LEAP-TEST.
020200     05  WS-LEAP-SW            PIC X     VALUE 'N'.
020300         88  IS-LEAP-YEAR             VALUE 'Y'.
020400     05  WS-MOD-4               PIC 9(4) COMP VALUE 0.
020500     05  WS-MOD-100             PIC 9(4) COMP VALUE 0.
020600     05  WS-MOD-400             PIC 9(4) COMP VALUE 0.
020700     05  FILLER                 PIC X(08) VALUE SPACES.
020800*
020900 01  WS-FIELDS.
021000     05  WS-MASTER-IN-STATUS      PIC X(2)  VALUE SPACES.
021100         88  MASTER-IN-OK               VALUE '00'.
021200         88  MASTER-IN-EOF               VALUE '10'.
021300     05  WS-MASTER-OUT-STATUS     PIC X(2)  VALUE SPACES.
021400         88  MASTER-OUT-OK               VALUE '00'.
021500     05  WS-INCOMING-STATUS       PIC X(2)  VALUE SPACES.
021600         88  INCOMING-OK                 VALUE '00'.
021700         88  INCOMING-EOF                 VALUE '10'.
021800     05  WS-RESPONSE-STATUS       PIC X(2)  VALUE SPACES.
021900         88  RESPONSE-OK                 VALUE '00'.
022000     05  WS-TRAN-EOF              PIC X     VALUE 'N'.
022100         88  TRAN-EOF                     VALUE 'Y'.
022200     05  FILLER                   PIC X(10) VALUE SPACES.
022300*
022400 01  WORK-VARIABLES.
022500     05  WS-HASH-MATCH-SW         PIC X     VALUE 'N'.
022600         88  HASH-MATCHES                  VALUE 'Y'.
022700     05  WS-HASH-1                PIC S9(9) COMP VALUE 0.
022800     05  WS-HASH-2                PIC S9(9) COMP VALUE 0.
022900     05  WS-HASH-3                PIC S9(9) COMP VALUE 0.
023000     05  WS-HASH-4                PIC S9(9) COMP VALUE 0.
023100     05  WS-HASH-CHAR             PIC S9(4) COMP VALUE 0.
023200     05  WS-HASH-IX               PIC S9(8) COMP VALUE 0.
023300     05  WS-HASH-STRING           PIC X(200) VALUE SPACES.
023400     05  WS-HASH-STRING-LEN       PIC S9(8) COMP VALUE 0.
023500     05  WS-REJECT-REASON         PIC X(20) VALUE SPACES.
023600     05  WS-VALID-SW              PIC X     VALUE 'Y'.
023700         88  TRAN-IS-VALID                 VALUE 'Y'.
023800     05  FILLER                   PIC X(10) VALUE SPACES.
023900*
024000*    CHARACTER-TRANSLATE TABLE FOR 3200-COMPUTE-PAYLOAD-HASH.  A
024100*    CHARACTER'S "VALUE" FOR HASHING PURPOSES IS ITS 1-RELATIVE
024200*    POSITION IN THIS STRING, FOUND BY LINEAR SEARCH - NOT ITS
024300*    MACHINE COLLATING-SEQUENCE ORDINAL, WHICH IS NOT PORTABLE
024400*    BETWEEN ASCII AND EBCDIC SHOPS (FE-4058 DISCUSSION THREAD).
024500*
024600 01  WS-CHAR-SEQ-LIT  PIC X(68) VALUE
024700     '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcd
024800-    'efghijklmnopqrstuvwxyz :|'.
024900 01  WS-CHAR-SEQUENCE REDEFINES WS-CHAR-SEQ-LIT.
025000     05  WS-CT-CHAR               PIC X OCCURS 68 TIMES.
025100*
025200 01  WS-HEX-DIGIT-LIT PIC X(16) VALUE '0123456789abcdef'.
025300 01  WS-HEX-DIGITS REDEFINES WS-HEX-DIGIT-LIT.
025400     05  WS-HEX-DIGIT              PIC X OCCURS 16 TIMES.
025500*
025600 01  HASH-WORK-AREA.
025700     05  WS-HASH-WORK              PIC S9(9) COMP VALUE 0.
025800     05  WS-HASH-REM               PIC S9(4) COMP VALUE 0.
025900     05  WS-HASH-NIBX              PIC S9(4) COMP VALUE 0.
026000     05  WS-HASH-DIGITS-OUT        PIC X(16) VALUE SPACES.
026100     05  FILLER                    PIC X(08) VALUE SPACES.
026200*
026300*    REJECTION LINES ARE BUFFERED HERE DURING THE RUN (FE-4041) SO
026400*    THE SUMMARY LINE, WHOSE COUNTS ARE NOT FINAL UNTIL THE LAST
026500*    TRANSACTION IS PROCESSED, CAN STILL PRINT FIRST.  CAPPED AT
026600*    20000 - NO PLANT BATCH HAS EVER REJECTED A TENTH OF THAT.
026700*
026800 01  REJ-TABLE.
026900     05  REJ-TAB-COUNT             PIC S9(8) COMP VALUE 0.
027000     05  REJ-TAB-ROW OCCURS 20000 TIMES INDEXED BY REJ-TAB-IDX.
027100         10  REJ-TAB-EVENT-ID          PIC X(20).
027200         10  REJ-TAB-REASON            PIC X(20).
027300         10  FILLER                    PIC X(10).
027400*
027500 01  REPORT-TOTALS.
027600     05  ACCEPTED-COUNT           PIC 9(9)  COMP-3 VALUE 0.
027700     05  DEDUPED-COUNT            PIC 9(9)  COMP-3 VALUE 0.
027800     05  UPDATED-COUNT            PIC 9(9)  COMP-3 VALUE 0.
027900     05  REJECTED-COUNT           PIC 9(9)  COMP-3 VALUE 0.
028000     05  FILLER                   PIC X(10) VALUE SPACES.
028100*
028200*    THE IN-MEMORY MASTER TABLE, LOADED AT 1000-LOAD-MASTER-TABLE,
028300*    MATCHED AND UPDATED BY 2000-2500, REWRITTEN AT 8000.  A ROW'S
028400*    "SEEN THIS RUN" SWITCH DOES DOUBLE DUTY AS BOTH THE MASTER
028500*    WORKING SET AND THE SEEN-THIS-BATCH KEYED SET - FE-4075.
028600*
028700 01  EVTM-MASTER-TABLE.
028800     05  EVTM-TAB-COUNT           PIC S9(8) COMP VALUE 0.
028900     05  EVTM-TAB-ROW OCCURS 50000 TIMES INDEXED BY EVTM-TAB-IDX.
029000         10  EVTM-TAB-EVENT-ID        PIC X(20).
029100         10  EVTM-TAB-EVENT-TIME      PIC X(20).
029200         10  EVTM-TAB-RECEIVED-TIME   PIC X(20).
029300         10  EVTM-TAB-MACHINE-ID      PIC X(10).
029400         10  EVTM-TAB-DURATION-MS     PIC 9(9).
029500         10  EVTM-TAB-DEFECT-COUNT    PIC S9(7).
029600         10  EVTM-TAB-LINE-ID         PIC X(10).
029700         10  EVTM-TAB-FACTORY-ID      PIC X(10).
029800         10  EVTM-TAB-PAYLOAD-HASH    PIC X(64).
029900         10  EVTM-TAB-SEEN-SW         PIC X VALUE 'N'.
030000             88  EVTM-TAB-SEEN-THIS-RUN  VALUE 'Y'.
030100         10  EVTM-TAB-NEW-ROW-SW      PIC X VALUE 'N'.
030200             88  EVTM-TAB-IS-NEW-ROW     VALUE 'Y'.
030300         10  FILLER                   PIC X(05).
030400*
030500 01  REJ-DETAIL-LINE.
030600     05  FILLER                   PIC X(9)  VALUE 'REJECTED '.
030700     05  FILLER                   PIC X(9)  VALUE 'EVENT-ID='.
030800     05  REJ-EVENT-ID             PIC X(20).
030900     05  FILLER                   PIC X(2)  VALUE SPACES.
031000     05  FILLER                   PIC X(7)  VALUE 'REASON='.
031100     05  REJ-REASON               PIC X(20).
031200     05  FILLER                   PIC X(13) VALUE SPACES.
031300*
031400 01  SUMMARY-LINE.
031500     05  FILLER                   PIC X(9)  VALUE 'ACCEPTED '.
031600     05  SUM-ACCEPTED             PIC 9(9).
031700     05  FILLER                   PIC X(3)  VALUE SPACES.
031800     05  FILLER                   PIC X(8)  VALUE 'DEDUPED '.
031900     05  SUM-DEDUPED              PIC 9(9).
032000     05  FILLER                   PIC X(3)  VALUE SPACES.
032100     05  FILLER                   PIC X(8)  VALUE 'UPDATED '.
032200     05  SUM-UPDATED               PIC 9(9).
032300     05  FILLER                   PIC X(3)  VALUE SPACES.
032400     05  FILLER                   PIC X(9)  VALUE 'REJECTED '.
032500     05  SUM-REJECTED              PIC 9(9).
032600     05  FILLER                   PIC X(6)  VALUE SPACES.
032700*================================================================*
032800 PROCEDURE DIVISION.
032900*================================================================*
033000 0000-MAIN.
033100     ACCEPT CURRENT-DATE FROM DATE.
033200     ACCEPT CURRENT-TIME FROM TIME.
033300     PERFORM 9000-CENTURY-WINDOW.
033400     PERFORM 9050-BUILD-RUN-TIMESTAMP.
033500     PERFORM 9100-ADD-15-MINUTES.
033600     DISPLAY 'EVTBATCH STARTED - RUN-TIME ' RT-EVENT-TIME.
033700*
033800     PERFORM 0700-OPEN-FILES.
033900     PERFORM 1000-LOAD-MASTER-TABLE.
034000*
034100     PERFORM 1500-READ-INCOMING-RECORD.
034200     PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT
034300             UNTIL TRAN-EOF.
034400*
034500     PERFORM 8000-REWRITE-MASTER-FILE.
034600     PERFORM 8500-WRITE-RESPONSE-REPORT.
034700     PERFORM 0790-CLOSE-FILES.
034800*
034900     DISPLAY 'EVTBATCH COMPLETE - ACCEPTED ' ACCEPTED-COUNT
035000             ' DEDUPED ' DEDUPED-COUNT
035100             ' UPDATED ' UPDATED-COUNT
035200             ' REJECTED ' REJECTED-COUNT.
035300     GOBACK.
035400*================================================================*
035500* FILE HANDLING
035600*================================================================*
035700 0700-OPEN-FILES.
035800     OPEN INPUT  MASTER-EVENT-FILE-IN
035900                 INCOMING-EVENT-FILE
036000          OUTPUT MASTER-EVENT-FILE-OUT
036100                 RESPONSE-REPORT-FILE.
036200     IF NOT MASTER-IN-OK
036300        DISPLAY 'ERROR OPENING MASTER INPUT FILE. RC:'
036400                WS-MASTER-IN-STATUS
036500        MOVE 16 TO RETURN-CODE
036600        STOP RUN
036700     END-IF.
036800     IF WS-MASTER-OUT-STATUS NOT = '00'
036900        DISPLAY 'ERROR OPENING MASTER OUTPUT FILE. RC:'
037000                WS-MASTER-OUT-STATUS
037100        MOVE 16 TO RETURN-CODE
037200        STOP RUN
037300     END-IF.
037400     IF WS-INCOMING-STATUS NOT = '00'
037500        DISPLAY 'ERROR OPENING INCOMING EVENT FILE. RC:'
037600                WS-INCOMING-STATUS
037700        MOVE 16 TO RETURN-CODE
037800        STOP RUN
037900     END-IF.
038000     IF WS-RESPONSE-STATUS NOT = '00'
038100        DISPLAY 'ERROR OPENING RESPONSE REPORT FILE. RC:'
038200                WS-RESPONSE-STATUS
038300        MOVE 16 TO RETURN-CODE
038400        STOP RUN
038500     END-IF.
038600*
038700 0790-CLOSE-FILES.
038800     CLOSE MASTER-EVENT-FILE-IN
038900           MASTER-EVENT-FILE-OUT
039000           INCOMING-EVENT-FILE
039100           RESPONSE-REPORT-FILE.
039200*================================================================*
039300* MASTER LOAD AND REWRITE - FE-4041 MASTER REBUILD
039400*================================================================*
039500 1000-LOAD-MASTER-TABLE.
039600     MOVE 0 TO EVTM-TAB-COUNT.
039700     PERFORM 1050-READ-MASTER-IN.
039800     PERFORM 1100-STORE-MASTER-ROW
039900             UNTIL MASTER-IN-EOF.
040000*
040100 1050-READ-MASTER-IN.
040200     READ MASTER-EVENT-FILE-IN
040300         AT END SET MASTER-IN-EOF TO TRUE
040400     END-READ.
040500*
040600 1100-STORE-MASTER-ROW.
040700     ADD 1 TO EVTM-TAB-COUNT.
040800     SET EVTM-TAB-IDX TO EVTM-TAB-COUNT.
040900     MOVE EVTM-EVENT-ID      TO EVTM-TAB-EVENT-ID(EVTM-TAB-IDX).
041000     MOVE EVTM-EVENT-TIME    TO EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX).
041100     MOVE EVTM-RECEIVED-TIME
041200          TO EVTM-TAB-RECEIVED-TIME(EVTM-TAB-IDX).
041300     MOVE EVTM-MACHINE-ID    TO EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX).
041400     MOVE EVTM-DURATION-MS
041500          TO EVTM-TAB-DURATION-MS(EVTM-TAB-IDX).
041600     MOVE EVTM-DEFECT-COUNT
041700          TO EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX).
041800     MOVE EVTM-LINE-ID       TO EVTM-TAB-LINE-ID(EVTM-TAB-IDX).
041900     MOVE EVTM-FACTORY-ID    TO EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX).
042000     MOVE EVTM-PAYLOAD-HASH
042100          TO EVTM-TAB-PAYLOAD-HASH(EVTM-TAB-IDX).
042200     MOVE 'N' TO EVTM-TAB-SEEN-SW(EVTM-TAB-IDX).
042300     MOVE 'N' TO EVTM-TAB-NEW-ROW-SW(EVTM-TAB-IDX).
042400     PERFORM 1050-READ-MASTER-IN.
042500*
042600 8000-REWRITE-MASTER-FILE.
042700     PERFORM 8050-WRITE-ONE-MASTER-ROW
042800             VARYING EVTM-TAB-IDX FROM 1 BY 1
042900             UNTIL EVTM-TAB-IDX > EVTM-TAB-COUNT.
043000*
043100 8050-WRITE-ONE-MASTER-ROW.
043200     MOVE EVTM-TAB-EVENT-ID(EVTM-TAB-IDX)   TO EVTO-EVENT-ID.
043300     MOVE EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX) TO EVTO-EVENT-TIME.
043400     MOVE EVTM-TAB-RECEIVED-TIME(EVTM-TAB-IDX)
043500          TO EVTO-RECEIVED-TIME.
043600     MOVE EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX)  TO EVTO-MACHINE-ID.
043700     MOVE EVTM-TAB-DURATION-MS(EVTM-TAB-IDX)
043800          TO EVTO-DURATION-MS.
043900     MOVE EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX)
044000          TO EVTO-DEFECT-COUNT.
044100     MOVE EVTM-TAB-LINE-ID(EVTM-TAB-IDX)     TO EVTO-LINE-ID.
044200     MOVE EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX)  TO EVTO-FACTORY-ID.
044300     MOVE EVTM-TAB-PAYLOAD-HASH(EVTM-TAB-IDX)
044400          TO EVTO-PAYLOAD-HASH.
044500     WRITE EVTO-MASTER-RECORD.
044600*================================================================*
044700* INCOMING TRANSACTION READ / EDIT
044800*================================================================*
044900 1500-READ-INCOMING-RECORD.
045000     READ INCOMING-EVENT-FILE
045100         AT END
045200             SET INCOMING-EOF TO TRUE
045300             SET TRAN-EOF TO TRUE
045400         NOT AT END
045500             PERFORM 1550-EDIT-INCOMING-NUMERICS
045600     END-READ.
045700*
045800*    THE FLOOR EXTRACT SPACE-FILLS A DURATION OR DEFECT-COUNT IT
045900*    HAS NO READING FOR.  A SPACE-FILLED PIC 9/S9 FIELD FAILS THE
046000*    NUMERIC CLASS TEST, SO WE CATCH IT HERE AND SWAP IN THE
046100*    EVTCNST SENTINEL BEFORE THE FIELD IS USED - FE-4058.
046200*
046300 1550-EDIT-INCOMING-NUMERICS.
046400     IF EVTT-DURATION-MS IS NOT NUMERIC
046500        MOVE EVTC-DURATION-MISSING-VAL TO EVTT-DURATION-MS
046600     END-IF.
046700     IF EVTT-DEFECT-COUNT IS NOT NUMERIC
046800        MOVE EVTC-DEFECT-MISSING-VAL TO EVTT-DEFECT-COUNT
046900     END-IF.
047000*================================================================*
047100* PROCESS ONE INCOMING TRANSACTION - FE-4041
047200*================================================================*
047300 2000-PROCESS-ONE-TRANSACTION.
047400     PERFORM 2100-VALIDATE-TRAN THRU 2100-EXIT.
047500     IF NOT TRAN-IS-VALID
047600        PERFORM 2190-REJECT-TRANSACTION
047700        GO TO 2000-EXIT
047800     END-IF.
047900     MOVE RT-EVENT-TIME TO EVTT-RECEIVED-TIME.
048000     PERFORM 3200-COMPUTE-PAYLOAD-HASH.
048100     PERFORM 2500-FIND-OR-ADD-MASTER-ROW.
048200 2000-EXIT.
048300     PERFORM 1500-READ-INCOMING-RECORD.
048400*================================================================*
048500* VALIDATE INCOMING EVENT - ORDERED CHECKS, FIRST FAILURE WINS
048600* (FE-4041 EDIT RULES, REJECT REASONS PER EVTCNST)
048700*================================================================*
048800 2100-VALIDATE-TRAN.
048900     SET TRAN-IS-VALID TO TRUE.
049000     IF EVTT-EVENT-ID = SPACES
049100        MOVE EVTC-MISSING-EVENT-ID   TO WS-REJECT-REASON
049200        SET WS-VALID-SW TO 'N'
049300        GO TO 2100-EXIT
049400     END-IF.
049500     IF EVTT-MACHINE-ID = SPACES
049600        MOVE EVTC-MISSING-MACHINE-ID TO WS-REJECT-REASON
049700        SET WS-VALID-SW TO 'N'
049800        GO TO 2100-EXIT
049900     END-IF.
050000     IF EVTT-EVENT-TIME = SPACES
050100        MOVE EVTC-MISSING-EVENT-TIME TO WS-REJECT-REASON
050200        SET WS-VALID-SW TO 'N'
050300        GO TO 2100-EXIT
050400     END-IF.
050500     IF EVTT-DURATION-MS = EVTC-DURATION-MISSING-VAL
050600        MOVE EVTC-MISSING-DURATION   TO WS-REJECT-REASON
050700        SET WS-VALID-SW TO 'N'
050800        GO TO 2100-EXIT
050900     END-IF.
051000     IF EVTT-DEFECT-COUNT = EVTC-DEFECT-MISSING-VAL
051100        MOVE EVTC-MISSING-DEFECT-CNT TO WS-REJECT-REASON
051200        SET WS-VALID-SW TO 'N'
051300        GO TO 2100-EXIT
051400     END-IF.
051500     IF EVTT-DURATION-MS > EVTC-MAX-DURATION-MS
051600        MOVE EVTC-INVALID-DURATION   TO WS-REJECT-REASON
051700        SET WS-VALID-SW TO 'N'
051800        GO TO 2100-EXIT
051900     END-IF.
052000     IF EVTT-EVENT-TIME > TH-EVENT-TIME
052100        MOVE EVTC-FUTURE-EVENT-TIME  TO WS-REJECT-REASON
052200        SET WS-VALID-SW TO 'N'
052300        GO TO 2100-EXIT
052400     END-IF.
052500 2100-EXIT.
052600     EXIT.
052700*
052800 2190-REJECT-TRANSACTION.
052900     ADD 1 TO REJECTED-COUNT.
053000     ADD 1 TO REJ-TAB-COUNT.
053100     SET REJ-TAB-IDX TO REJ-TAB-COUNT.
053200     MOVE EVTT-EVENT-ID    TO REJ-TAB-EVENT-ID(REJ-TAB-IDX).
053300     MOVE WS-REJECT-REASON TO REJ-TAB-REASON(REJ-TAB-IDX).
053400*================================================================*
053500* MATCH AGAINST MASTER WORKING SET / "SEEN THIS BATCH" SET - BOTH
053600* ARE THE SAME IN-MEMORY TABLE (FE-4075) - DEDUP/UPDATE DECISION
053700*================================================================*
053800 2500-FIND-OR-ADD-MASTER-ROW.
053900     PERFORM 2550-SEARCH-MASTER-ROW.
054000     IF NOT ROW-FOUND
054100        PERFORM 2600-ADD-NEW-ROW
054200     ELSE
054300        PERFORM 2700-MERGE-EXISTING-ROW
054400     END-IF.
054500 2500-EXIT.
054600     EXIT.
054700*
054800 2550-SEARCH-MASTER-ROW.
054900     MOVE 'N' TO WS-FOUND-SW.
055000     PERFORM 2560-TEST-ONE-MASTER-ROW
055100             VARYING WS-SUB FROM 1 BY 1
055200             UNTIL WS-SUB > EVTM-TAB-COUNT OR ROW-FOUND.
055300*
055400 2560-TEST-ONE-MASTER-ROW.
055500     SET EVTM-TAB-IDX TO WS-SUB.
055600     IF EVTT-EVENT-ID = EVTM-TAB-EVENT-ID(EVTM-TAB-IDX)
055700        SET ROW-FOUND TO TRUE
055800     END-IF.
055900*
056000*    NO MATCH ANYWHERE - ADD AS A NEW ROW PER BATCH FLOW STEP 4D.
056100*
056200 2600-ADD-NEW-ROW.
056300     ADD 1 TO EVTM-TAB-COUNT.
056400     SET EVTM-TAB-IDX TO EVTM-TAB-COUNT.
056500     MOVE EVTT-EVENT-ID      TO EVTM-TAB-EVENT-ID(EVTM-TAB-IDX).
056600     MOVE EVTT-EVENT-TIME    TO EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX).
056700     MOVE EVTT-RECEIVED-TIME
056800          TO EVTM-TAB-RECEIVED-TIME(EVTM-TAB-IDX).
056900     MOVE EVTT-MACHINE-ID    TO EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX).
057000     MOVE EVTT-DURATION-MS
057100          TO EVTM-TAB-DURATION-MS(EVTM-TAB-IDX).
057200     MOVE EVTT-DEFECT-COUNT
057300          TO EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX).
057400     MOVE EVTT-LINE-ID       TO EVTM-TAB-LINE-ID(EVTM-TAB-IDX).
057500     MOVE EVTT-FACTORY-ID    TO EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX).
057600     MOVE EVTT-PAYLOAD-HASH
057700          TO EVTM-TAB-PAYLOAD-HASH(EVTM-TAB-IDX).
057800     SET EVTM-TAB-SEEN-THIS-RUN(EVTM-TAB-IDX) TO TRUE.
057900     SET EVTM-TAB-IS-NEW-ROW(EVTM-TAB-IDX)    TO TRUE.
058000     ADD 1 TO ACCEPTED-COUNT.
058100*
058200*    MATCH FOUND - DEDUP/UPDATE DECISION, BATCH FLOW STEP 4E AND
058300*    THE "DEDUP / MERGE DECISION" BUSINESS RULE.
058400*
058500 2700-MERGE-EXISTING-ROW.
058600     IF EVTT-PAYLOAD-HASH = EVTM-TAB-PAYLOAD-HASH(EVTM-TAB-IDX)
058700        ADD 1 TO DEDUPED-COUNT
058800     ELSE
058900        IF EVTT-RECEIVED-TIME >
059000                 EVTM-TAB-RECEIVED-TIME(EVTM-TAB-IDX)
059100           MOVE EVTT-EVENT-TIME
059200                TO EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX)
059300           MOVE EVTT-RECEIVED-TIME
059400                TO EVTM-TAB-RECEIVED-TIME(EVTM-TAB-IDX)
059500           MOVE EVTT-MACHINE-ID
059600                TO EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX)
059700           MOVE EVTT-DURATION-MS
059800                TO EVTM-TAB-DURATION-MS(EVTM-TAB-IDX)
059900           MOVE EVTT-DEFECT-COUNT
060000                TO EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX)
060100           MOVE EVTT-LINE-ID
060200                TO EVTM-TAB-LINE-ID(EVTM-TAB-IDX)
060300           MOVE EVTT-FACTORY-ID
060400                TO EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX)
060500           MOVE EVTT-PAYLOAD-HASH
060600                TO EVTM-TAB-PAYLOAD-HASH(EVTM-TAB-IDX)
060700           SET EVTM-TAB-SEEN-THIS-RUN(EVTM-TAB-IDX) TO TRUE
060800           ADD 1 TO UPDATED-COUNT
060900        ELSE
061000           ADD 1 TO DEDUPED-COUNT
061100        END-IF
061200     END-IF.
061300*================================================================*
061400* PAYLOAD-HASH - SHA-256 IS NOT AVAILABLE TO US (FE-4041), SO THIS
061500* IS A DETERMINISTIC, CHANGE-SENSITIVE SUBSTITUTE - NOT BIT-FOR-
061600* BIT COMPATIBLE WITH IT, BUT MATCHING WHENEVER THE SEVEN PAYLOAD
061700* FIELDS MATCH AND CHANGING WHENEVER ANY OF THEM CHANGES.
061800* BUILDS THE PIPE-DELIMITED STRING, THEN CHECKSUMS IT INTO FOUR
061900* COMP ACCUMULATORS AND RENDERS EACH AS 16 HEX DIGITS.
062000*================================================================*
062100 3200-COMPUTE-PAYLOAD-HASH.
062200     MOVE SPACES TO WS-HASH-STRING.
062300     MOVE 1      TO WS-HASH-STRING-LEN.
062400     STRING EVTT-EVENT-ID      DELIMITED BY SPACE
062500            '|'                DELIMITED BY SIZE
062600            EVTT-EVENT-TIME    DELIMITED BY SPACE
062700            '|'                DELIMITED BY SIZE
062800            EVTT-MACHINE-ID    DELIMITED BY SPACE
062900            '|'                DELIMITED BY SIZE
063000            EVTT-DURATION-MS   DELIMITED BY SIZE
063100            '|'                DELIMITED BY SIZE
063200            EVTT-DEFECT-COUNT  DELIMITED BY SIZE
063300            '|'                DELIMITED BY SIZE
063400            EVTT-LINE-ID       DELIMITED BY SPACE
063500            '|'                DELIMITED BY SIZE
063600            EVTT-FACTORY-ID    DELIMITED BY SPACE
063700       INTO WS-HASH-STRING
063800       WITH POINTER WS-HASH-STRING-LEN
063900     END-STRING.
064000     SUBTRACT 1 FROM WS-HASH-STRING-LEN.
064100     MOVE 0 TO WS-HASH-1 WS-HASH-2 WS-HASH-3 WS-HASH-4.
064200     PERFORM 3250-ACCUM-ONE-CHAR
064300             VARYING WS-HASH-IX FROM 1 BY 1
064400             UNTIL WS-HASH-IX > WS-HASH-STRING-LEN.
064500     PERFORM 3280-RENDER-HASH-DIGITS.
064600*
064700 3250-ACCUM-ONE-CHAR.
064800     MOVE 0   TO WS-HASH-CHAR.
064900     MOVE 'N' TO WS-FOUND-SW.
065000     PERFORM 3260-FIND-CHAR-VALUE
065100             VARYING WS-SUB FROM 1 BY 1
065200             UNTIL WS-SUB > 68 OR ROW-FOUND.
065300     ADD WS-HASH-CHAR TO WS-HASH-1.
065400     COMPUTE WS-HASH-2 = WS-HASH-2 + (WS-HASH-CHAR * WS-HASH-IX).
065500     COMPUTE WS-HASH-3 = WS-HASH-3
065600                    + (WS-HASH-CHAR * WS-HASH-CHAR) - WS-HASH-IX.
065700     COMPUTE WS-HASH-4 = WS-HASH-4
065800                    + (WS-HASH-IX * WS-HASH-IX) + WS-HASH-CHAR.
065900*
066000 3260-FIND-CHAR-VALUE.
066100     IF WS-HASH-STRING(WS-HASH-IX:1) = WS-CT-CHAR(WS-SUB)
066200        MOVE WS-SUB TO WS-HASH-CHAR
066300        SET ROW-FOUND TO TRUE
066400     END-IF.
066500*
066600 3280-RENDER-HASH-DIGITS.
066700     MOVE WS-HASH-1 TO WS-HASH-WORK.
066800     PERFORM 3290-EXTRACT-16-DIGITS.
066900     MOVE WS-HASH-DIGITS-OUT TO EVTT-PAYLOAD-HASH(1:16).
067000     MOVE WS-HASH-2 TO WS-HASH-WORK.
067100     PERFORM 3290-EXTRACT-16-DIGITS.
067200     MOVE WS-HASH-DIGITS-OUT TO EVTT-PAYLOAD-HASH(17:16).
067300     MOVE WS-HASH-3 TO WS-HASH-WORK.
067400     PERFORM 3290-EXTRACT-16-DIGITS.
067500     MOVE WS-HASH-DIGITS-OUT TO EVTT-PAYLOAD-HASH(33:16).
067600     MOVE WS-HASH-4 TO WS-HASH-WORK.
067700     PERFORM 3290-EXTRACT-16-DIGITS.
067800     MOVE WS-HASH-DIGITS-OUT TO EVTT-PAYLOAD-HASH(49:16).
067900*
068000 3290-EXTRACT-16-DIGITS.
068100     IF WS-HASH-WORK < 0
068200        MULTIPLY WS-HASH-WORK BY -1 GIVING WS-HASH-WORK
068300     END-IF.
068400     PERFORM 3295-EXTRACT-ONE-NIBBLE
068500             VARYING WS-HASH-NIBX FROM 16 BY -1
068600             UNTIL WS-HASH-NIBX < 1.
068700*
068800 3295-EXTRACT-ONE-NIBBLE.
068900     DIVIDE WS-HASH-WORK BY 16 GIVING WS-HASH-WORK
069000            REMAINDER WS-HASH-REM.
069100     MOVE WS-HEX-DIGIT(WS-HASH-REM + 1)
069200                         TO WS-HASH-DIGITS-OUT(WS-HASH-NIBX:1).
069300*================================================================*
069400* BATCH-INGEST-RESPONSE - SUMMARY LINE THEN REJECTION LINES
069500*================================================================*
069600 8500-WRITE-RESPONSE-REPORT.
069700     MOVE ACCEPTED-COUNT TO SUM-ACCEPTED.
069800     MOVE DEDUPED-COUNT  TO SUM-DEDUPED.
069900     MOVE UPDATED-COUNT  TO SUM-UPDATED.
070000     MOVE REJECTED-COUNT TO SUM-REJECTED.
070100     MOVE SUMMARY-LINE TO RESPONSE-REPORT-RECORD.
070200     WRITE RESPONSE-REPORT-RECORD.
070300     PERFORM 8550-WRITE-ONE-REJ-LINE
070400             VARYING REJ-TAB-IDX FROM 1 BY 1
070500             UNTIL REJ-TAB-IDX > REJ-TAB-COUNT.
070600*
070700 8550-WRITE-ONE-REJ-LINE.
070800     MOVE REJ-TAB-EVENT-ID(REJ-TAB-IDX) TO REJ-EVENT-ID.
070900     MOVE REJ-TAB-REASON(REJ-TAB-IDX)   TO REJ-REASON.
071000     MOVE REJ-DETAIL-LINE TO RESPONSE-REPORT-RECORD.
071100     WRITE RESPONSE-REPORT-RECORD.
071200*================================================================*
071300* RUN-TIMESTAMP / CENTURY-WINDOW / FUTURE-EVENT THRESHOLD
071400* (FE-0114 Y2K FIX, FE-4052 FUTURE-EVENT EDIT)
071500*================================================================*
071600 9000-CENTURY-WINDOW.
071700     IF CURRENT-YY < 50
071800        MOVE 20 TO CW-CENTURY
071900     ELSE
072000        MOVE 19 TO CW-CENTURY
072100     END-IF.
072200     COMPUTE CW-CCYY = (CW-CENTURY * 100) + CURRENT-YY.
072300*
072400 9050-BUILD-RUN-TIMESTAMP.
072500     MOVE CW-CCYY       TO RT-CCYY.
072600     MOVE CURRENT-MONTH TO RT-MM.
072700     MOVE CURRENT-DAY   TO RT-DD.
072800     MOVE CURRENT-HOUR  TO RT-HH.
072900     MOVE CURRENT-MINUTE TO RT-MI.
073000     MOVE CURRENT-SECOND TO RT-SS.
073100     MOVE '-' TO RT-EVENT-TIME(5:1).
073200     MOVE '-' TO RT-EVENT-TIME(8:1).
073300     MOVE 'T' TO RT-EVENT-TIME(11:1).
073400     MOVE ':' TO RT-EVENT-TIME(14:1).
073500     MOVE ':' TO RT-EVENT-TIME(17:1).
073600     MOVE 'Z' TO RT-EVENT-TIME(20:1).
073700*
073800*    FUTURE_EVENT_TIME THRESHOLD = RUN-TIME + MAX-FUTURE-MINUTES.
073900*    CARRY IS DONE BY HAND INTO THE HOUR, THE DAY, THE MONTH AND
074000*    THE YEAR (FE-4097) - 9150/9160 BELOW HANDLE THE DAY-ROLLOVER
074100*    END OF IT.
074200*
074300 9100-ADD-15-MINUTES.
074400     MOVE RT-EVENT-TIME TO TH-EVENT-TIME.
074500     COMPUTE TH-MI = RT-MI + EVTC-MAX-FUTURE-MINUTES.
074600     IF TH-MI > 59
074700        SUBTRACT 60 FROM TH-MI
074800        COMPUTE TH-HH = RT-HH + 1
074900        IF TH-HH > 23
075000           SUBTRACT 24 FROM TH-HH
075100           COMPUTE TH-DD = RT-DD + 1
075200           PERFORM 9150-CARRY-DAY-TO-MONTH
075300        END-IF
075400     END-IF.
075500     MOVE '-' TO TH-EVENT-TIME(5:1).
075600     MOVE '-' TO TH-EVENT-TIME(8:1).
075700     MOVE 'T' TO TH-EVENT-TIME(11:1).
075800     MOVE ':' TO TH-EVENT-TIME(14:1).
075900     MOVE ':' TO TH-EVENT-TIME(17:1).
076000     MOVE 'Z' TO TH-EVENT-TIME(20:1).
076100*================================================================*
076200* DAY-OF-MONTH OVERFLOW OUT OF 9100 - ROLLS TH-DD INTO TH-MM AND,
076300* IF DECEMBER ALSO ROLLED, TH-MM INTO TH-CCYY (FE-4097).
076400*================================================================*
076500 9150-CARRY-DAY-TO-MONTH.
076600     PERFORM 9160-TEST-LEAP-YEAR.
076700     MOVE TH-MM TO WS-DIM-IX.
076800     MOVE WS-DIM-ENTRY(WS-DIM-IX) TO WS-DIM-CURRENT.
076900     IF TH-MM = 2 AND IS-LEAP-YEAR
077000        MOVE 29 TO WS-DIM-CURRENT
077100     END-IF.
077200     IF TH-DD > WS-DIM-CURRENT
077300        MOVE 1 TO TH-DD
077400        ADD 1 TO TH-MM
077500        IF TH-MM > 12
077600           MOVE 1 TO TH-MM
077700           ADD 1 TO TH-CCYY
077800        END-IF
077900     END-IF.
078000*================================================================*
078100* LEAP-YEAR TEST - SAME DIVISIBLE-BY-4/NOT-100-UNLESS-400 RULE AS
078200* EVTSTATS' 9200-COMPUTE-JULIAN-DAY RELIES ON (FE-4097).
078300*================================================================*
078400 9160-TEST-LEAP-YEAR.
078500     MOVE 'N' TO WS-LEAP-SW.
078600     DIVIDE TH-CCYY BY 4   GIVING WS-DIV-QUOT
078700                           REMAINDER WS-MOD-4.
078800     DIVIDE TH-CCYY BY 100 GIVING WS-DIV-QUOT
078900                           REMAINDER WS-MOD-100.
079000     DIVIDE TH-CCYY BY 400 GIVING WS-DIV-QUOT
079100                           REMAINDER WS-MOD-400.
079200     IF WS-MOD-4 = 0
079300        IF WS-MOD-100 NOT = 0 OR WS-MOD-400 = 0
079400           SET IS-LEAP-YEAR TO TRUE
079500        END-IF
079600     END-IF.
