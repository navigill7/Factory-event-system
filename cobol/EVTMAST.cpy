000100*================================================================*
000200* EVTMAST - FACTORY EVENT SYSTEM - MASTER EVENT RECORD
000300*
000400* ONE RECORD PER DISTINCT EVENT-ID.  WRITTEN BY EVTBATCH, READ
000500* SEQUENTIALLY BY EVTBATCH (LOAD/REWRITE), EVTSTATS AND EVTTOPDL
000600* (READ-ONLY SCAN).  EVTBATCH IS THE ONLY PROGRAM THAT CAN CHANGE
000700* A RECORD'S CONTENT - THE REPORT PROGRAMS NEVER OPEN THE MASTER
000800* FOR OUTPUT.
000900*
001000* THIS COPYBOOK CARRIES A :TAG: PLACEHOLDER ON EVERY DATA NAME SO
001100* THE SAME LAYOUT CAN BE COPYD TWICE IN EVTBATCH - ONCE FOR THE
001200* OLD-MASTER FD (REPLACING ==:TAG:== BY ==EVTM==) AND ONCE FOR THE
001300* NEW-MASTER FD (REPLACING ==:TAG:== BY ==EVTO==) - WITHOUT A
001400* DUPLICATE DATA NAME.  SAME TRICK THE OLD CUSTCOPY MEMBER USED.
001500*
001600* MAINTENANCE LOG
001700* DATE      INIT  TICKET    DESCRIPTION
001800* --------- ----  --------  -----------------------------------
001900* 03/11/22  RFH   FE-4041   INITIAL LAYOUT - CARRIES THE SAME
002000*                           SEVEN BUSINESS FIELDS AS EVTTRAN PLUS
002100*                           THE STORED PAYLOAD-HASH.
002200* 07/30/22  RFH   FE-4052   ADDED :TAG:-ET-PARTS REDEFINES TO
002300*                           MATCH EVTTRAN FE-4052 - STATS AND
002400*                           TOP-LINES BOTH NEED THE YEAR/MONTH/
002500*                           DAY PIECES FOR WINDOW ARITHMETIC.
002600* 11/14/22  RFH   FE-4063   ADDED :TAG:-RT-PARTS REDEFINES OF
002700*                           RECEIVED-TIME - NEEDED WHEN WE ADDED
002800*                           THE "RECEIPT-TIME AUDIT" ONE-OFF RUN
002900*                           (NEVER PROMOTED TO PROD, LEFT IN).
003000* 01/19/23  TLM   FE-4075   PADDED RECORD TO A ROUND 200 BYTES -
003100*                           THIRD TIME THIS YEAR SOMEBODY HAS
003200*                           ASKED FOR "JUST ONE MORE FIELD" ON
003300*                           THIS FILE.
003400*================================================================*
003500*
003600 01  :TAG:-MASTER-RECORD.
003700     05  :TAG:-EVENT-ID             PIC X(20).
003800     05  :TAG:-EVENT-TIME           PIC X(20).
003900     05  :TAG:-ET-PARTS REDEFINES :TAG:-EVENT-TIME.
004000         10  :TAG:-ET-CCYY          PIC 9(4).
004100         10  FILLER                 PIC X.
004200         10  :TAG:-ET-MM            PIC 9(2).
004300         10  FILLER                 PIC X.
004400         10  :TAG:-ET-DD            PIC 9(2).
004500         10  FILLER                 PIC X.
004600         10  :TAG:-ET-HH            PIC 9(2).
004700         10  FILLER                 PIC X.
004800         10  :TAG:-ET-MI            PIC 9(2).
004900         10  FILLER                 PIC X.
005000         10  :TAG:-ET-SS            PIC 9(2).
005100         10  FILLER                 PIC X.
005200     05  :TAG:-RECEIVED-TIME        PIC X(20).
005300     05  :TAG:-RT-PARTS REDEFINES :TAG:-RECEIVED-TIME.
005400         10  :TAG:-RT-CCYY          PIC 9(4).
005500         10  FILLER                 PIC X.
005600         10  :TAG:-RT-MM            PIC 9(2).
005700         10  FILLER                 PIC X.
005800         10  :TAG:-RT-DD            PIC 9(2).
005900         10  FILLER                 PIC X(8).
006000     05  :TAG:-MACHINE-ID           PIC X(10).
006100     05  :TAG:-DURATION-MS          PIC 9(9).
006200     05  :TAG:-DEFECT-COUNT         PIC S9(7).
006300     05  :TAG:-LINE-ID              PIC X(10).
006400     05  :TAG:-FACTORY-ID           PIC X(10).
006500     05  :TAG:-PAYLOAD-HASH         PIC X(64).
006600     05  FILLER                    PIC X(30)  VALUE SPACES.
