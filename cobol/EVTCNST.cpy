000100*================================================================*
000200* EVTCNST - FACTORY EVENT SYSTEM - SHARED CONSTANTS COPYBOOK
000300*
000400* COPYD BY EVTBATCH, EVTSTATS AND EVTTOPDL SO THE THREE PROGRAMS
000500* NEVER DISAGREE ON A LIMIT, A THRESHOLD OR A REJECT REASON CODE.
000600*
000700* MAINTENANCE LOG
000800* DATE      INIT  TICKET    DESCRIPTION
000900* --------- ----  --------  -----------------------------------
001000* 03/11/22  RFH   FE-4041   INITIAL COPYBOOK - PULLED THE REJECT
001100*                           REASON LITERALS OUT OF EVTBATCH SO
001200*                           THE REPORT PROGRAMS CAN SEE THEM TOO.
001300* 09/02/22  RFH   FE-4058   ADDED SENTINEL VALUES FOR "FIELD NOT
001400*                           PRESENT ON THE INBOUND RECORD" - SEE
001500*                           NOTE IN EVTBATCH 2100-VALIDATE-TRAN.
001600* 01/19/23  TLM   FE-4075   HEALTHY-RATE-THRESH MADE A NAMED
001700*                           CONSTANT PER AUDIT FINDING - WAS
001800*                           HARD-CODED IN TWO PLACES.
001900*================================================================*
002000*
002100 01  EVTC-CONSTANTS.
002200     05  EVTC-MAX-DURATION-MS      PIC 9(9)       VALUE 21600000.
002300     05  EVTC-MAX-FUTURE-MINUTES   PIC S9(4) COMP VALUE +15.
002400     05  EVTC-HEALTHY-RATE-THRESH  PIC 9(3)V9(1)  VALUE 0020.
002500     05  FILLER                    PIC X(20)      VALUE SPACES.
002600*
002700*    REJECT REASON CODES - FIXED SET, ORDER MATCHES THE ORDERED
002800*    VALIDATION CHECKS IN EVTBATCH 2100-VALIDATE-TRAN. DO NOT
002900*    RE-ORDER WITHOUT RE-ORDERING THE CHECKS TO MATCH - FE-4041.
003000*
003100 01  EVTC-REJECT-REASONS.
003200     05  EVTC-MISSING-EVENT-ID     PIC X(20)
003300                                   VALUE 'MISSING_EVENT_ID'.
003400     05  EVTC-MISSING-MACHINE-ID   PIC X(20)
003500                                   VALUE 'MISSING_MACHINE_ID'.
003600     05  EVTC-MISSING-EVENT-TIME   PIC X(20)
003700                                   VALUE 'MISSING_EVENT_TIME'.
003800     05  EVTC-MISSING-DURATION     PIC X(20)
003900                                   VALUE 'MISSING_DURATION'.
004000     05  EVTC-MISSING-DEFECT-CNT   PIC X(20)
004100                                   VALUE 'MISSING_DEFECT_COUNT'.
004200     05  EVTC-INVALID-DURATION     PIC X(20)
004300                                   VALUE 'INVALID_DURATION'.
004400     05  EVTC-FUTURE-EVENT-TIME    PIC X(20)
004500                                   VALUE 'FUTURE_EVENT_TIME'.
004600     05  FILLER                    PIC X(10)      VALUE SPACES.
004700*
004800*    SENTINELS FOR "FIELD NOT PRESENT" - A COBOL FIXED FIELD HAS
004900*    NO NULL, SO A MISSING DURATION OR DEFECT COUNT ON THE
005000*    INBOUND FLAT FILE IS SPACE-FILLED BY THE EXTRACT JOB AND
005100*    REDEFINED HERE AS AN IMPOSSIBLE-IN-PRACTICE NUMERIC VALUE
005200*    TESTED BY EVTBATCH 2100-VALIDATE-TRAN BEFORE THE FIELD IS
005300*    USED NUMERICALLY - SEE FE-4058.
005400*
005500 01  EVTC-SENTINELS.
005600     05  EVTC-DURATION-MISSING-VAL PIC 9(9)       VALUE 999999999.
005700     05  EVTC-DEFECT-MISSING-VAL   PIC S9(7)      VALUE -9999999.
005800     05  FILLER                    PIC X(12)      VALUE SPACES.
