000100*================================================================*
000200* LICENSED MATERIALS - PROPERTY OF FACTORY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*================================================================*
000500* PROGRAM:  EVTSTATS
000600*
000700* PER-MACHINE EVENT STATISTICS REPORT.  ONE REQUEST PER LINE OF
000800* THE PARAMETER FILE (MACHINE-ID, WINDOW-START, WINDOW-END); SCANS
000900* THE EVENT MASTER FOR THAT MACHINE'S EVENTS FALLING IN THE
001000* WINDOW, SUMS DEFECTS, DERIVES AN HOURLY DEFECT RATE AND A
001100* HEALTHY/WARNING STATUS, AND PRINTS ONE LINE PER REQUEST.
001200* READ-ONLY AGAINST THE MASTER - NEVER OPENED FOR OUTPUT.
001300*================================================================*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  EVTSTATS.
001600 AUTHOR. R F HALLORAN.
001700 INSTALLATION. FACTORY SYSTEMS GROUP.
001800 DATE-WRITTEN. 09/02/22.
001900 DATE-COMPILED.
002000 SECURITY. NON-CONFIDENTIAL.
002100*================================================================*
002200* MAINTENANCE LOG
002300* DATE      INIT  TICKET    DESCRIPTION
002400* --------- ----  --------  -----------------------------------
002500* 09/02/22  RFH   FE-4059   ORIGINAL - PLANT MANAGER WANTED A WAY
002600*                           TO PULL A MACHINE'S DEFECT RATE FOR A
002700*                           SHIFT WITHOUT WAITING FOR THE WEEKLY
002800*                           ROLLUP. ONE REQUEST PER RUN.
002900* 10/05/22  RFH   FE-4060   PARAMETER FILE CAN NOW CARRY MULTIPLE
003000*                           REQUEST LINES - ONE STATS LINE OUT PER
003100*                           REQUEST LINE IN.
003200* 01/19/23  TLM   FE-4075   HEALTHY-RATE-THRESH MOVED TO EVTCNST
003300*                           SO THIS PROGRAM AND EVTBATCH SHARE ONE
003400*                           COPY OF THE NUMBER - AUDIT FINDING.
003500* 06/14/23  TLM   FE-4091   ELAPSED-HOURS COMPUTATION REWORKED TO
003600*                           USE A JULIAN DAY NUMBER (SEE 9200) -
003700*                           THE OLD "ASSUME SAME DAY" LOGIC GAVE A
003800*                           WRONG RATE FOR A WINDOW SPANNING
003900*                           MIDNIGHT.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MASTER-EVENT-FILE     ASSIGN TO EVTMSTI
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE  IS SEQUENTIAL
005200         FILE STATUS  IS WS-MASTER-STATUS.
005300*
005400     SELECT STATS-PARAMETER-FILE  ASSIGN TO EVTSPRM
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         ACCESS MODE  IS SEQUENTIAL
005700         FILE STATUS  IS WS-PARM-STATUS.
005800*
005900     SELECT STATS-REPORT-FILE     ASSIGN TO EVTSRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         ACCESS MODE  IS SEQUENTIAL
006200         FILE STATUS  IS WS-REPORT-STATUS.
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  MASTER-EVENT-FILE
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS
007000     LABEL RECORDS ARE STANDARD.
007100 COPY EVTMAST REPLACING ==:TAG:== BY ==EVTM==.
007200*
007300 FD  STATS-PARAMETER-FILE
007400     RECORDING MODE IS F.
007500 01  STATS-PARM-RECORD.
007600     05  SP-MACHINE-ID         PIC X(10).
007700     05  SP-WINDOW-START       PIC X(20).
007800     05  SP-WS-PARTS REDEFINES SP-WINDOW-START.
007900         10  SP-WS-CCYY        PIC 9(4).
008000         10  FILLER            PIC X.
008100         10  SP-WS-MM          PIC 9(2).
008200         10  FILLER            PIC X.
008300         10  SP-WS-DD          PIC 9(2).
008400         10  FILLER            PIC X.
008500         10  SP-WS-HH          PIC 9(2).
008600         10  FILLER            PIC X.
008700         10  SP-WS-MI          PIC 9(2).
008800         10  FILLER            PIC X.
008900         10  SP-WS-SS          PIC 9(2).
009000         10  FILLER            PIC X.
009100     05  SP-WINDOW-END         PIC X(20).
009200     05  SP-WE-PARTS REDEFINES SP-WINDOW-END.
009300         10  SP-WE-CCYY        PIC 9(4).
009400         10  FILLER            PIC X.
009500         10  SP-WE-MM          PIC 9(2).
009600         10  FILLER            PIC X.
009700         10  SP-WE-DD          PIC 9(2).
009800         10  FILLER            PIC X.
009900         10  SP-WE-HH          PIC 9(2).
010000         10  FILLER            PIC X.
010100         10  SP-WE-MI          PIC 9(2).
010200         10  FILLER            PIC X.
010300         10  SP-WE-SS          PIC 9(2).
010400         10  FILLER            PIC X.
010500     05  FILLER                PIC X(30) VALUE SPACES.
010600*
010700 FD  STATS-REPORT-FILE
010800     RECORDING MODE IS F.
010900 01  STATS-REPORT-RECORD       PIC X(80).
011000*================================================================*
011100 WORKING-STORAGE SECTION.
011200*================================================================*
011300 01  FILLER PIC X(32) VALUE 'EVTSTATS WORKING STORAGE BEGINS'.
011400*
011500 COPY EVTCNST.
011600*
011700 01  WS-FIELDS.
011800     05  WS-MASTER-STATUS     PIC X(2) VALUE SPACES.
011900         88  MASTER-OK                VALUE '00'.
012000         88  MASTER-EOF                VALUE '10'.
012100     05  WS-PARM-STATUS       PIC X(2) VALUE SPACES.
012200         88  PARM-OK                   VALUE '00'.
012300     05  WS-REPORT-STATUS     PIC X(2) VALUE SPACES.
012400         88  REPORT-OK                 VALUE '00'.
012500     05  WS-PARM-EOF-SW       PIC X    VALUE 'N'.
012600         88  PARM-EOF                  VALUE 'Y'.
012700     05  FILLER               PIC X(10) VALUE SPACES.
012800*
012900*    THE EVENT MASTER IS READ ONCE, IN FULL, AT STARTUP AND HELD
013000*    HERE FOR THE LIFE OF THE RUN - EVERY PARAMETER LINE SCANS
013100*    THE SAME IN-MEMORY COPY, NOT THE FILE AGAIN (FE-4060).
013200*
013300 01  EVTM-MASTER-TABLE.
013400     05  EVTM-TAB-COUNT        PIC S9(8) COMP VALUE 0.
013500     05  EVTM-TAB-ROW OCCURS 50000 TIMES INDEXED BY EVTM-TAB-IDX.
013600         10  EVTM-TAB-EVENT-ID        PIC X(20).
013700         10  EVTM-TAB-EVENT-TIME      PIC X(20).
013800         10  EVTM-TAB-MACHINE-ID      PIC X(10).
013900         10  EVTM-TAB-DEFECT-COUNT    PIC S9(7).
014000         10  FILLER                   PIC X(10).
014100*
014200 01  WORK-VARIABLES.
014300     05  WS-SUB                PIC S9(8) COMP VALUE 0.
014400     05  EVENTS-COUNT          PIC 9(9)  COMP-3 VALUE 0.
014500     05  DEFECTS-COUNT         PIC S9(9) COMP-3 VALUE 0.
014600     05  AVG-DEFECT-RATE       PIC 9(5)V9(1) VALUE 0.
014700     05  WS-STATUS-TEXT        PIC X(7)  VALUE SPACES.
014800     05  FILLER                PIC X(20) VALUE SPACES.
014900*
015000*    JULIAN-DAY-NUMBER WORK AREA - 9200-COMPUTE-JULIAN-DAY
015100*    (FE-4091).  STANDARD FLIEGEL/VAN FLANDERN INTEGER FORMULA.
015200*    EACH "/" IN THE TEXTBOOK VERSION HAS TO TRUNCATE AT THAT
015300*    EXACT POINT, NOT AT THE END OF THE EXPRESSION - THAT IS WHY
015400*    THIS IS A STRING OF DIVIDE STATEMENTS, NOT ONE COMPUTE.  THE
015500*    THREE CALENDAR INPUTS ARE CARRIED AS STANDALONE 77-LEVELS,
015600*    NOT PART OF THE GROUP, SINCE 3000 LOADS THEM FRESH FOR EACH
015700*    WINDOW ENDPOINT BEFORE THE PERFORM.
015800*
015900 77  JW-Y                      PIC S9(9) COMP.
016000 77  JW-M                      PIC S9(9) COMP.
016100 77  JW-D                      PIC S9(9) COMP.
016200*
016300 01  JULIAN-WORK.
016400     05  JW-M14                PIC S9(9) COMP.
016500     05  JW-A                  PIC S9(9) COMP.
016600     05  JW-YA                 PIC S9(9) COMP.
016700     05  JW-T1                 PIC S9(9) COMP.
016800     05  JW-MA2                PIC S9(9) COMP.
016900     05  JW-T2                 PIC S9(9) COMP.
017000     05  JW-YA2                PIC S9(9) COMP.
017100     05  JW-T3A                PIC S9(9) COMP.
017200     05  JW-T3                 PIC S9(9) COMP.
017300     05  JW-JDN                PIC S9(9) COMP.
017400     05  FILLER                PIC X(08) VALUE SPACES.
017500*
017600 01  WINDOW-SECONDS.
017700     05  WS-START-JDN          PIC S9(9) COMP VALUE 0.
017800     05  WS-END-JDN            PIC S9(9) COMP VALUE 0.
017900     05  WS-START-SECS         PIC S9(9) COMP VALUE 0.
018000     05  WS-END-SECS           PIC S9(9) COMP VALUE 0.
018100     05  WS-START-TOTAL-SECS   PIC S9(11) COMP VALUE 0.
018200     05  WS-END-TOTAL-SECS     PIC S9(11) COMP VALUE 0.
018300     05  WS-ELAPSED-SECS       PIC S9(11) COMP VALUE 0.
018400     05  WINDOW-HOURS          PIC S9(5)V9(4) COMP-3 VALUE 0.
018500     05  FILLER                PIC X(08) VALUE SPACES.
018600*
018700 01  STATS-LINE.
018800     05  FILLER                PIC X(8)  VALUE 'MACHINE='.
018900     05  SL-MACHINE-ID         PIC X(10).
019000     05  FILLER                PIC X(2)  VALUE SPACES.
019100     05  FILLER                PIC X(7)  VALUE 'WINDOW='.
019200     05  SL-WINDOW-START       PIC X(20).
019300     05  FILLER                PIC X(2)  VALUE '..'.
019400     05  SL-WINDOW-END         PIC X(20).
019500     05  FILLER                PIC X(2)  VALUE SPACES.
019600     05  FILLER                PIC X(7)  VALUE 'EVENTS='.
019700     05  SL-EVENTS             PIC 9(9).
019800     05  FILLER                PIC X(2)  VALUE SPACES.
019900     05  FILLER                PIC X(8)  VALUE 'DEFECTS='.
020000     05  SL-DEFECTS            PIC 9(9).
020100     05  FILLER                PIC X(2)  VALUE SPACES.
020200     05  FILLER                PIC X(5)  VALUE 'RATE='.
020300     05  SL-RATE               PIC 9(5).9(1).
020400     05  FILLER                PIC X(2)  VALUE SPACES.
020500     05  FILLER                PIC X(7)  VALUE 'STATUS='.
020600     05  SL-STATUS             PIC X(7).
020700*================================================================*
020800 PROCEDURE DIVISION.
020900*================================================================*
021000 0000-MAIN.
021100     PERFORM 0700-OPEN-FILES.
021200     PERFORM 1000-LOAD-MASTER-TABLE.
021300     PERFORM 1500-READ-PARM-RECORD.
021400     PERFORM 2000-PROCESS-ONE-REQUEST
021500             UNTIL PARM-EOF.
021600     PERFORM 0790-CLOSE-FILES.
021700     GOBACK.
021800*================================================================*
021900* FILE HANDLING
022000*================================================================*
022100 0700-OPEN-FILES.
022200     OPEN INPUT  MASTER-EVENT-FILE
022300                 STATS-PARAMETER-FILE
022400          OUTPUT STATS-REPORT-FILE.
022500     IF NOT MASTER-OK
022600        DISPLAY 'ERROR OPENING MASTER EVENT FILE. RC:'
022700                WS-MASTER-STATUS
022800        MOVE 16 TO RETURN-CODE
022900        STOP RUN
023000     END-IF.
023100     IF NOT PARM-OK
023200        DISPLAY 'ERROR OPENING STATS PARAMETER FILE. RC:'
023300                WS-PARM-STATUS
023400        MOVE 16 TO RETURN-CODE
023500        STOP RUN
023600     END-IF.
023700     IF NOT REPORT-OK
023800        DISPLAY 'ERROR OPENING STATS REPORT FILE. RC:'
023900                WS-REPORT-STATUS
024000        MOVE 16 TO RETURN-CODE
024100        STOP RUN
024200     END-IF.
024300*
024400 0790-CLOSE-FILES.
024500     CLOSE MASTER-EVENT-FILE
024600           STATS-PARAMETER-FILE
024700           STATS-REPORT-FILE.
024800*================================================================*
024900* LOAD THE EVENT MASTER READ-ONLY - FE-4060.  ONE IN-MEMORY COPY
025000* SERVES EVERY REQUEST LINE; WE SCAN OUT OF IT RATHER THAN
025100* RE-OPENING THE MASTER FILE FOR EACH REQUEST.
025200*================================================================*
025300 1000-LOAD-MASTER-TABLE.
025400     MOVE 0 TO EVTM-TAB-COUNT.
025500     PERFORM 1050-READ-MASTER.
025600     PERFORM 1100-STORE-MASTER-ROW
025700             UNTIL MASTER-EOF.
025800*
025900 1050-READ-MASTER.
026000     READ MASTER-EVENT-FILE
026100         AT END SET MASTER-EOF TO TRUE
026200     END-READ.
026300*
026400 1100-STORE-MASTER-ROW.
026500     ADD 1 TO EVTM-TAB-COUNT.
026600     SET EVTM-TAB-IDX TO EVTM-TAB-COUNT.
026700     MOVE EVTM-EVENT-ID     TO EVTM-TAB-EVENT-ID(EVTM-TAB-IDX).
026800     MOVE EVTM-EVENT-TIME   TO EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX).
026900     MOVE EVTM-MACHINE-ID   TO EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX).
027000     MOVE EVTM-DEFECT-COUNT
027100          TO EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX).
027200     PERFORM 1050-READ-MASTER.
027300*================================================================*
027400* ONE PARAMETER LINE = ONE STATS REQUEST - "STATS REPORT" STEPS
027500*================================================================*
027600 1500-READ-PARM-RECORD.
027700     READ STATS-PARAMETER-FILE
027800         AT END SET PARM-EOF TO TRUE
027900     END-READ.
028000*
028100 2000-PROCESS-ONE-REQUEST.
028200     MOVE 0 TO EVENTS-COUNT.
028300     MOVE 0 TO DEFECTS-COUNT.
028400     PERFORM 2050-SCAN-ONE-MASTER-ROW
028500             VARYING EVTM-TAB-IDX FROM 1 BY 1
028600             UNTIL EVTM-TAB-IDX > EVTM-TAB-COUNT.
028700     PERFORM 3000-COMPUTE-RATE-AND-STATUS.
028800     PERFORM 4000-WRITE-STATS-LINE.
028900     PERFORM 1500-READ-PARM-RECORD.
029000*
029100*    MATCH ON MACHINE-ID, WINDOW [START,END) ON EVENT-TIME
029200*    (LEXICAL COMPARE - THE STAMPS ARE FIXED ISO-8601, SO STRING
029300*    ORDER IS DATE ORDER).  NEGATIVE DEFECT-COUNT IS EXCLUDED
029400*    ENTIRELY, NOT CLAMPED - DIFFERENT FROM EVTTOPDL.
029500*
029600 2050-SCAN-ONE-MASTER-ROW.
029700     IF EVTM-TAB-MACHINE-ID(EVTM-TAB-IDX) = SP-MACHINE-ID
029800        AND EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX) >= SP-WINDOW-START
029900        AND EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX) <  SP-WINDOW-END
030000        ADD 1 TO EVENTS-COUNT
030100        IF EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX) >= 0
030200           ADD EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX)
030300               TO DEFECTS-COUNT
030400        END-IF
030500     END-IF.
030600*================================================================*
030700* DEFECT RATE / HEALTHY-WARNING STATUS - FE-4091 QUALITY METRIC
030800*================================================================*
030900 3000-COMPUTE-RATE-AND-STATUS.
031000     MOVE SP-WS-CCYY TO JW-Y.
031100     MOVE SP-WS-MM   TO JW-M.
031200     MOVE SP-WS-DD   TO JW-D.
031300     PERFORM 9200-COMPUTE-JULIAN-DAY.
031400     MOVE JW-JDN TO WS-START-JDN.
031500     COMPUTE WS-START-SECS = (SP-WS-HH * 3600) + (SP-WS-MI * 60)
031600                            + SP-WS-SS.
031700*
031800     MOVE SP-WE-CCYY TO JW-Y.
031900     MOVE SP-WE-MM   TO JW-M.
032000     MOVE SP-WE-DD   TO JW-D.
032100     PERFORM 9200-COMPUTE-JULIAN-DAY.
032200     MOVE JW-JDN TO WS-END-JDN.
032300     COMPUTE WS-END-SECS = (SP-WE-HH * 3600) + (SP-WE-MI * 60)
032400                          + SP-WE-SS.
032500*
032600     COMPUTE WS-START-TOTAL-SECS = (WS-START-JDN * 86400)
032700                                  + WS-START-SECS.
032800     COMPUTE WS-END-TOTAL-SECS   = (WS-END-JDN * 86400)
032900                                  + WS-END-SECS.
033000     COMPUTE WS-ELAPSED-SECS = WS-END-TOTAL-SECS
033100                             - WS-START-TOTAL-SECS.
033200     COMPUTE WINDOW-HOURS ROUNDED = WS-ELAPSED-SECS / 3600.
033300*
033400     IF WINDOW-HOURS > 0
033500        COMPUTE AVG-DEFECT-RATE ROUNDED =
033600                DEFECTS-COUNT / WINDOW-HOURS
033700     ELSE
033800        MOVE 0 TO AVG-DEFECT-RATE
033900     END-IF.
034000     IF AVG-DEFECT-RATE < EVTC-HEALTHY-RATE-THRESH
034100        MOVE 'Healthy' TO WS-STATUS-TEXT
034200     ELSE
034300        MOVE 'Warning' TO WS-STATUS-TEXT
034400     END-IF.
034500*
034600*    STANDARD INTEGER JULIAN DAY NUMBER - FLIEGEL AND VAN
034700*    FLANDERN, 1968.  TAKES JW-Y/JW-M/JW-D, RETURNS JW-JDN.  EACH
034800*    DIVIDE BELOW MUST TRUNCATE WHERE IT STANDS - SEE BANNER ABOVE
034900*    THE WORKING STORAGE COPY OF THIS FORMULA.
035000*
035100 9200-COMPUTE-JULIAN-DAY.
035200     COMPUTE JW-M14 = JW-M - 14.
035300     DIVIDE JW-M14 BY 12 GIVING JW-A.
035400     COMPUTE JW-YA  = JW-Y + 4800 + JW-A.
035500     COMPUTE JW-T1  = 1461 * JW-YA.
035600     DIVIDE JW-T1 BY 4 GIVING JW-T1.
035700     COMPUTE JW-MA2 = JW-M - 2 - (12 * JW-A).
035800     COMPUTE JW-T2  = 367 * JW-MA2.
035900     DIVIDE JW-T2 BY 12 GIVING JW-T2.
036000     COMPUTE JW-YA2 = JW-Y + 4900 + JW-A.
036100     DIVIDE JW-YA2 BY 100 GIVING JW-T3A.
036200     COMPUTE JW-T3  = 3 * JW-T3A.
036300     DIVIDE JW-T3 BY 4 GIVING JW-T3.
036400     COMPUTE JW-JDN = JW-T1 + JW-T2 - JW-T3 + JW-D - 32075.
036500*================================================================*
036600* STATS-REPORT LINE
036700*================================================================*
036800 4000-WRITE-STATS-LINE.
036900     MOVE SP-MACHINE-ID   TO SL-MACHINE-ID.
037000     MOVE SP-WINDOW-START TO SL-WINDOW-START.
037100     MOVE SP-WINDOW-END   TO SL-WINDOW-END.
037200     MOVE EVENTS-COUNT    TO SL-EVENTS.
037300     MOVE DEFECTS-COUNT   TO SL-DEFECTS.
037400     MOVE AVG-DEFECT-RATE TO SL-RATE.
037500     MOVE WS-STATUS-TEXT  TO SL-STATUS.
037600     MOVE STATS-LINE TO STATS-REPORT-RECORD.
037700     WRITE STATS-REPORT-RECORD.
