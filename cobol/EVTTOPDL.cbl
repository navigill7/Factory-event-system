000100*================================================================*
000200* LICENSED MATERIALS - PROPERTY OF FACTORY SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*================================================================*
000500* PROGRAM:  EVTTOPDL
000600*
000700* TOP-DEFECT-LINES REPORT.  ONE REQUEST PER LINE OF THE PARAMETER
000800* FILE (FACTORY-ID, WINDOW-START, WINDOW-END, LIMIT).  SCANS THE
000900* EVENT MASTER FOR THAT FACTORY'S EVENTS IN THE WINDOW, TOTALS
001000* EVENT-COUNT AND TOTAL-DEFECTS PER PRODUCTION LINE, RANKS THE
001100* LINES BY TOTAL-DEFECTS DESCENDING AND PRINTS THE TOP LIMIT ROWS.
001200* READ-ONLY AGAINST THE MASTER.
001300*================================================================*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  EVTTOPDL.
001600 AUTHOR. T L MORALES.
001700 INSTALLATION. FACTORY SYSTEMS GROUP.
001800 DATE-WRITTEN. 11/14/22.
001900 DATE-COMPILED.
002000 SECURITY. NON-CONFIDENTIAL.
002100*================================================================*
002200* MAINTENANCE LOG
002300* DATE      INIT  TICKET    DESCRIPTION
002400* --------- ----  --------  -----------------------------------
002500* 11/14/22  TLM   FE-4064   ORIGINAL - QUALITY GROUP WANTED A
002600*                           "WORST LINES THIS WEEK" LIST WITHOUT
002700*                           HAND-SORTING THE WEEKLY DEFECT DUMP.
002800*                           RANKING LOGIC ADAPTED FROM THE OLD
002900*                           ADSORT ROUTINE (BACKWARDS INSERTION).
003000* 02/02/23  TLM   FE-4078   LIMIT IS NOW READ PER REQUEST LINE
003100*                           INSTEAD OF A COMPILE-TIME CONSTANT -
003200*                           QUALITY GROUP WANTED TOP-5 SOME WEEKS
003300*                           AND TOP-20 OTHERS.
003400* 05/19/23  RFH   FE-4086   EXCLUDED BLANK LINE-ID FROM RANKING -
003500*                           UNASSIGNED-LINE EVENTS WERE SHOWING
003600*                           UP AS THE "WORST LINE" MOST WEEKS.
003700*================================================================*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT MASTER-EVENT-FILE      ASSIGN TO EVTMSTI
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE  IS SEQUENTIAL
004900         FILE STATUS  IS WS-MASTER-STATUS.
005000*
005100     SELECT TOP-LINES-PARAMETER-FILE ASSIGN TO EVTTPRM
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE  IS SEQUENTIAL
005400         FILE STATUS  IS WS-PARM-STATUS.
005500*
005600     SELECT TOP-LINES-REPORT-FILE  ASSIGN TO EVTTRPT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE  IS SEQUENTIAL
005900         FILE STATUS  IS WS-REPORT-STATUS.
006000*================================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  MASTER-EVENT-FILE
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS
006700     LABEL RECORDS ARE STANDARD.
006800 COPY EVTMAST REPLACING ==:TAG:== BY ==EVTM==.
006900*
007000 FD  TOP-LINES-PARAMETER-FILE
007100     RECORDING MODE IS F.
007200 01  TOPL-PARM-RECORD.
007300     05  TP-FACTORY-ID          PIC X(10).
007400     05  TP-WINDOW-START        PIC X(20).
007500     05  TP-WS-PARTS REDEFINES TP-WINDOW-START.
007600         10  TP-WS-CCYY         PIC 9(4).
007700         10  FILLER             PIC X.
007800         10  TP-WS-MM           PIC 9(2).
007900         10  FILLER             PIC X.
008000         10  TP-WS-DD           PIC 9(2).
008100         10  FILLER             PIC X(8).
008200     05  TP-WINDOW-END          PIC X(20).
008300     05  TP-WE-PARTS REDEFINES TP-WINDOW-END.
008400         10  TP-WE-CCYY         PIC 9(4).
008500         10  FILLER             PIC X.
008600         10  TP-WE-MM           PIC 9(2).
008700         10  FILLER             PIC X.
008800         10  TP-WE-DD           PIC 9(2).
008900         10  FILLER             PIC X(8).
009000     05  TP-LIMIT               PIC 9(3).
009100     05  FILLER                 PIC X(27) VALUE SPACES.
009200*
009300 FD  TOP-LINES-REPORT-FILE
009400     RECORDING MODE IS F.
009500 01  TOPL-REPORT-RECORD         PIC X(80).
009600*================================================================*
009700 WORKING-STORAGE SECTION.
009800*================================================================*
009900 01  FILLER PIC X(32) VALUE 'EVTTOPDL WORKING STORAGE BEGINS'.
010000*
010100 COPY EVTCNST.
010200*
010300 01  WS-FIELDS.
010400     05  WS-MASTER-STATUS      PIC X(2) VALUE SPACES.
010500         88  MASTER-OK                 VALUE '00'.
010600         88  MASTER-EOF                 VALUE '10'.
010700     05  WS-PARM-STATUS        PIC X(2) VALUE SPACES.
010800         88  PARM-OK                    VALUE '00'.
010900     05  WS-REPORT-STATUS      PIC X(2) VALUE SPACES.
011000         88  REPORT-OK                  VALUE '00'.
011100     05  WS-PARM-EOF-SW        PIC X    VALUE 'N'.
011200         88  PARM-EOF                   VALUE 'Y'.
011300     05  FILLER                PIC X(10) VALUE SPACES.
011400*
011500*    THE EVENT MASTER IS READ ONCE, IN FULL, AT STARTUP, SAME AS
011600*    EVTSTATS - EVERY REQUEST LINE SCANS THIS IN-MEMORY COPY.
011700*
011800 01  EVTM-MASTER-TABLE.
011900     05  EVTM-TAB-COUNT         PIC S9(8) COMP VALUE 0.
012000     05  EVTM-TAB-ROW OCCURS 50000 TIMES INDEXED BY EVTM-TAB-IDX.
012100         10  EVTM-TAB-EVENT-TIME    PIC X(20).
012200         10  EVTM-TAB-FACTORY-ID    PIC X(10).
012300         10  EVTM-TAB-LINE-ID       PIC X(10).
012400         10  EVTM-TAB-DEFECT-COUNT  PIC S9(7).
012500         10  FILLER                 PIC X(10).
012600*
012700*    PER-LINE ACCUMULATOR TABLE FOR ONE REQUEST - CLEARED AT THE
012800*    START OF EACH REQUEST LINE (2000-PROCESS-ONE-REQUEST).
012900*
013000 01  EVTL-LINE-TABLE.
013100     05  EVTL-TAB-COUNT         PIC S9(8) COMP VALUE 0.
013200     05  EVTL-TAB-ROW OCCURS 500 TIMES INDEXED BY EVTL-TAB-IDX.
013300         10  EVTL-TAB-LINE-ID       PIC X(10).
013400         10  EVTL-TAB-TOTAL-DEFECTS PIC S9(9).
013500         10  EVTL-TAB-EVENT-COUNT   PIC 9(9).
013600         10  FILLER                 PIC X(10).
013700*
013800 77  WS-SUB                    PIC S9(8) COMP VALUE 0.
013900 77  WS-FOUND-SW               PIC X    VALUE 'N'.
014000     88  ROW-FOUND                      VALUE 'Y'.
014100*
014200 01  WORK-VARIABLES.
014300     05  WS-CLAMPED-DEFECT      PIC S9(9) COMP VALUE 0.
014400     05  WS-LIMIT-ROWS          PIC S9(4) COMP VALUE 0.
014500     05  FILLER                 PIC X(16) VALUE SPACES.
014600*
014700*    WORK AREA FOR 3050-INSERT-ONE-ROW'S BACKWARDS-INSERTION SORT,
014800*    ADAPTED FROM THE OLD ADSORT ROUTINE - FE-4064.
014900*
015000 01  INSERT-WORK-AREA.
015100     05  WS-MOVE-FROM           PIC S9(8) COMP VALUE 0.
015200     05  WS-INSERT-TO           PIC S9(8) COMP VALUE 0.
015300     05  WS-INS-LINE-ID         PIC X(10) VALUE SPACES.
015400     05  WS-INS-LINE-ID-NUM REDEFINES WS-INS-LINE-ID
015500                            PIC 9(10).
015600     05  WS-INS-TOTAL-DEFECTS   PIC S9(9) VALUE 0.
015700     05  WS-INS-EVENT-COUNT     PIC 9(9)  VALUE 0.
015800     05  FILLER                 PIC X(12) VALUE SPACES.
015900*
016000 01  TOPL-HEADER-LINE.
016100     05  FILLER                 PIC X(8)  VALUE 'FACTORY='.
016200     05  HL-FACTORY-ID          PIC X(10).
016300     05  FILLER                 PIC X(2)  VALUE SPACES.
016400     05  FILLER                 PIC X(7)  VALUE 'WINDOW='.
016500     05  HL-WINDOW-START        PIC X(20).
016600     05  FILLER                 PIC X(2)  VALUE '..'.
016700     05  HL-WINDOW-END          PIC X(20).
016800     05  FILLER                 PIC X(11) VALUE SPACES.
016900*
017000 01  TOP-LINE-PRINT.
017100     05  FILLER                 PIC X(5)  VALUE 'LINE='.
017200     05  TL-LINE-ID             PIC X(10).
017300     05  FILLER                 PIC X(2)  VALUE SPACES.
017400     05  FILLER                 PIC X(8)  VALUE 'DEFECTS='.
017500     05  TL-DEFECTS             PIC 9(9).
017600     05  FILLER                 PIC X(2)  VALUE SPACES.
017700     05  FILLER                 PIC X(7)  VALUE 'EVENTS='.
017800     05  TL-EVENTS              PIC 9(9).
017900     05  FILLER                 PIC X(2)  VALUE SPACES.
018000     05  FILLER                 PIC X(4)  VALUE 'PCT='.
018100     05  TL-PCT                 PIC 9(3).9(2).
018200     05  FILLER                 PIC X(9)  VALUE SPACES.
018300*================================================================*
018400 PROCEDURE DIVISION.
018500*================================================================*
018600 0000-MAIN.
018700     PERFORM 0700-OPEN-FILES.
018800     PERFORM 1000-LOAD-MASTER-TABLE.
018900     PERFORM 1500-READ-PARM-RECORD.
019000     PERFORM 2000-PROCESS-ONE-REQUEST
019100             UNTIL PARM-EOF.
019200     PERFORM 0790-CLOSE-FILES.
019300     GOBACK.
019400*================================================================*
019500* FILE HANDLING
019600*================================================================*
019700 0700-OPEN-FILES.
019800     OPEN INPUT  MASTER-EVENT-FILE
019900                 TOP-LINES-PARAMETER-FILE
020000          OUTPUT TOP-LINES-REPORT-FILE.
020100     IF NOT MASTER-OK
020200        DISPLAY 'ERROR OPENING MASTER EVENT FILE. RC:'
020300                WS-MASTER-STATUS
020400        MOVE 16 TO RETURN-CODE
020500        STOP RUN
020600     END-IF.
020700     IF NOT PARM-OK
020800        DISPLAY 'ERROR OPENING TOP LINES PARM FILE. RC:'
020900                WS-PARM-STATUS
021000        MOVE 16 TO RETURN-CODE
021100        STOP RUN
021200     END-IF.
021300     IF NOT REPORT-OK
021400        DISPLAY 'ERROR OPENING TOP LINES REPORT FILE. RC:'
021500                WS-REPORT-STATUS
021600        MOVE 16 TO RETURN-CODE
021700        STOP RUN
021800     END-IF.
021900*
022000 0790-CLOSE-FILES.
022100     CLOSE MASTER-EVENT-FILE
022200           TOP-LINES-PARAMETER-FILE
022300           TOP-LINES-REPORT-FILE.
022400*================================================================*
022500* LOAD THE EVENT MASTER READ-ONLY - FE-4064.  ONE IN-MEMORY COPY
022600* SERVES EVERY REQUEST LINE; WE SCAN OUT OF IT RATHER THAN
022700* RE-OPENING THE MASTER FILE FOR EACH REQUEST.
022800*================================================================*
022900 1000-LOAD-MASTER-TABLE.
023000     MOVE 0 TO EVTM-TAB-COUNT.
023100     PERFORM 1050-READ-MASTER.
023200     PERFORM 1100-STORE-MASTER-ROW
023300             UNTIL MASTER-EOF.
023400*
023500 1050-READ-MASTER.
023600     READ MASTER-EVENT-FILE
023700         AT END SET MASTER-EOF TO TRUE
023800     END-READ.
023900*
024000 1100-STORE-MASTER-ROW.
024100     ADD 1 TO EVTM-TAB-COUNT.
024200     SET EVTM-TAB-IDX TO EVTM-TAB-COUNT.
024300     MOVE EVTM-EVENT-TIME   TO EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX).
024400     MOVE EVTM-FACTORY-ID   TO EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX).
024500     MOVE EVTM-LINE-ID      TO EVTM-TAB-LINE-ID(EVTM-TAB-IDX).
024600     MOVE EVTM-DEFECT-COUNT
024700          TO EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX).
024800     PERFORM 1050-READ-MASTER.
024900*================================================================*
025000* ONE PARAMETER LINE = ONE TOP-LINES REQUEST - FE-4064
025100*================================================================*
025200 1500-READ-PARM-RECORD.
025300     READ TOP-LINES-PARAMETER-FILE
025400         AT END SET PARM-EOF TO TRUE
025500     END-READ.
025600*
025700 2000-PROCESS-ONE-REQUEST.
025800     MOVE 0 TO EVTL-TAB-COUNT.
025900     PERFORM 2050-SCAN-ONE-MASTER-ROW
026000             VARYING EVTM-TAB-IDX FROM 1 BY 1
026100             UNTIL EVTM-TAB-IDX > EVTM-TAB-COUNT.
026200     PERFORM 3000-RANK-LINE-TABLE.
026300     PERFORM 4000-WRITE-TOP-LINES.
026400     PERFORM 1500-READ-PARM-RECORD.
026500*
026600*    MATCH ON FACTORY-ID, NON-BLANK LINE-ID, WINDOW [START,END) ON
026700*    EVENT-TIME.  NEGATIVE DEFECT-COUNT IS CLAMPED TO ZERO HERE,
026800*    NOT EXCLUDED - DIFFERENT FROM EVTSTATS BY DESIGN, FE-4086.
026900*
027000 2050-SCAN-ONE-MASTER-ROW.
027100     IF EVTM-TAB-FACTORY-ID(EVTM-TAB-IDX) = TP-FACTORY-ID
027200        AND EVTM-TAB-LINE-ID(EVTM-TAB-IDX) NOT = SPACES
027300        AND EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX) >= TP-WINDOW-START
027400        AND EVTM-TAB-EVENT-TIME(EVTM-TAB-IDX) <  TP-WINDOW-END
027500        IF EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX) < 0
027600           MOVE 0 TO WS-CLAMPED-DEFECT
027700        ELSE
027800           MOVE EVTM-TAB-DEFECT-COUNT(EVTM-TAB-IDX)
027900                TO WS-CLAMPED-DEFECT
028000        END-IF
028100        PERFORM 2100-FIND-OR-ADD-LINE-ROW
028200     END-IF.
028300*
028400 2100-FIND-OR-ADD-LINE-ROW.
028500     MOVE 'N' TO WS-FOUND-SW.
028600     PERFORM 2150-TEST-ONE-LINE-ROW
028700             VARYING WS-SUB FROM 1 BY 1
028800             UNTIL WS-SUB > EVTL-TAB-COUNT OR ROW-FOUND.
028900     IF ROW-FOUND
029000        ADD 1              TO EVTL-TAB-EVENT-COUNT(EVTL-TAB-IDX)
029100        ADD WS-CLAMPED-DEFECT
029200                           TO EVTL-TAB-TOTAL-DEFECTS(EVTL-TAB-IDX)
029300     ELSE
029400        ADD 1 TO EVTL-TAB-COUNT
029500        SET EVTL-TAB-IDX TO EVTL-TAB-COUNT
029600        MOVE EVTM-TAB-LINE-ID(EVTM-TAB-IDX)
029700            TO EVTL-TAB-LINE-ID(EVTL-TAB-IDX)
029800        MOVE WS-CLAMPED-DEFECT
029900            TO EVTL-TAB-TOTAL-DEFECTS(EVTL-TAB-IDX)
030000        MOVE 1 TO EVTL-TAB-EVENT-COUNT(EVTL-TAB-IDX)
030100     END-IF.
030200*
030300 2150-TEST-ONE-LINE-ROW.
030400     SET EVTL-TAB-IDX TO WS-SUB.
030500     IF EVTM-TAB-LINE-ID(EVTM-TAB-IDX) =
030600                EVTL-TAB-LINE-ID(EVTL-TAB-IDX)
030700        SET ROW-FOUND TO TRUE
030800     END-IF.
030900*================================================================*
031000* RANK BY TOTAL-DEFECTS DESCENDING - BACKWARDS INSERTION SORT,
031100* ADAPTED FROM THE OLD ADSORT ROUTINE (FE-4064).
031200*================================================================*
031300 3000-RANK-LINE-TABLE.
031400     IF EVTL-TAB-COUNT > 1
031500        PERFORM 3050-INSERT-ONE-ROW
031600                VARYING WS-MOVE-FROM FROM 2 BY 1
031700                UNTIL WS-MOVE-FROM > EVTL-TAB-COUNT
031800     END-IF.
031900*
032000 3050-INSERT-ONE-ROW.
032100     MOVE EVTL-TAB-LINE-ID(WS-MOVE-FROM)
032200                          TO WS-INS-LINE-ID.
032300     MOVE EVTL-TAB-TOTAL-DEFECTS(WS-MOVE-FROM)
032400                          TO WS-INS-TOTAL-DEFECTS.
032500     MOVE EVTL-TAB-EVENT-COUNT(WS-MOVE-FROM)
032600                          TO WS-INS-EVENT-COUNT.
032700     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
032800     PERFORM 3060-SHIFT-ONE-ROW
032900             UNTIL WS-INSERT-TO <= 0
033000                OR EVTL-TAB-TOTAL-DEFECTS(WS-INSERT-TO)
033100                         >= WS-INS-TOTAL-DEFECTS.
033200     MOVE WS-INS-LINE-ID TO EVTL-TAB-LINE-ID(WS-INSERT-TO + 1).
033300     MOVE WS-INS-TOTAL-DEFECTS
033400          TO EVTL-TAB-TOTAL-DEFECTS(WS-INSERT-TO + 1).
033500     MOVE WS-INS-EVENT-COUNT
033600          TO EVTL-TAB-EVENT-COUNT(WS-INSERT-TO + 1).
033700*
033800 3060-SHIFT-ONE-ROW.
033900     MOVE EVTL-TAB-LINE-ID(WS-INSERT-TO)
034000          TO EVTL-TAB-LINE-ID(WS-INSERT-TO + 1).
034100     MOVE EVTL-TAB-TOTAL-DEFECTS(WS-INSERT-TO)
034200          TO EVTL-TAB-TOTAL-DEFECTS(WS-INSERT-TO + 1).
034300     MOVE EVTL-TAB-EVENT-COUNT(WS-INSERT-TO)
034400          TO EVTL-TAB-EVENT-COUNT(WS-INSERT-TO + 1).
034500     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
034600*================================================================*
034700* WRITE HEADER PLUS UP TO TP-LIMIT RANKED LINES AND EACH ROW'S
034800* SHARE OF FACTORY TOTAL DEFECTS - FE-4064/FE-4078.
034900*================================================================*
035000 4000-WRITE-TOP-LINES.
035100     MOVE TP-FACTORY-ID   TO HL-FACTORY-ID.
035200     MOVE TP-WINDOW-START TO HL-WINDOW-START.
035300     MOVE TP-WINDOW-END   TO HL-WINDOW-END.
035400     MOVE TOPL-HEADER-LINE TO TOPL-REPORT-RECORD.
035500     WRITE TOPL-REPORT-RECORD.
035600*
035700     MOVE TP-LIMIT TO WS-LIMIT-ROWS.
035800     IF WS-LIMIT-ROWS > EVTL-TAB-COUNT
035900        MOVE EVTL-TAB-COUNT TO WS-LIMIT-ROWS
036000     END-IF.
036100     IF WS-LIMIT-ROWS > 0
036200        PERFORM 4050-WRITE-ONE-LINE
036300                VARYING EVTL-TAB-IDX FROM 1 BY 1
036400                UNTIL EVTL-TAB-IDX > WS-LIMIT-ROWS
036500     END-IF.
036600*
036700 4050-WRITE-ONE-LINE.
036800     MOVE EVTL-TAB-LINE-ID(EVTL-TAB-IDX)       TO TL-LINE-ID.
036900     MOVE EVTL-TAB-TOTAL-DEFECTS(EVTL-TAB-IDX) TO TL-DEFECTS.
037000     MOVE EVTL-TAB-EVENT-COUNT(EVTL-TAB-IDX)   TO TL-EVENTS.
037100     IF EVTL-TAB-EVENT-COUNT(EVTL-TAB-IDX) > 0
037200        COMPUTE TL-PCT ROUNDED =
037300              (EVTL-TAB-TOTAL-DEFECTS(EVTL-TAB-IDX) * 100)
037400              / EVTL-TAB-EVENT-COUNT(EVTL-TAB-IDX)
037500     ELSE
037600        MOVE 0 TO TL-PCT
037700     END-IF.
037800     MOVE TOP-LINE-PRINT TO TOPL-REPORT-RECORD.
037900     WRITE TOPL-REPORT-RECORD.
