000100*================================================================*
000200* EVTTRAN - FACTORY EVENT SYSTEM - INCOMING EVENT TRANSACTION
000300*
000400* ONE RECORD PER LINE OF THE DAILY EVENT EXTRACT.  THE EXTRACT JOB
000500* (FACTORY FLOOR SIDE, NOT OURS) SPACE-FILLS ANY FIELD IT CANNOT
000600* SUPPLY - SEE EVTC-SENTINELS IN EVTCNST FOR HOW EVTBATCH TELLS A
000700* SPACE-FILLED NUMERIC FIELD FROM A REAL ZERO.
000800*
000900* MAINTENANCE LOG
001000* DATE      INIT  TICKET    DESCRIPTION
001100* --------- ----  --------  -----------------------------------
001200* 03/11/22  RFH   FE-4041   INITIAL LAYOUT.
001300* 07/30/22  RFH   FE-4052   ADDED EVTT-ET-PARTS REDEFINES SO THE
001400*                           FUTURE-EVENT-TIME CHECK CAN GET AT
001500*                           THE YEAR/MONTH/DAY/HOUR/MINUTE PIECES
001600*                           WITHOUT UNSTRINGING EVERY RECORD.
001700* 02/08/23  TLM   FE-4070   PADDED THE RECORD OUT TO 130 BYTES TO
001800*                           LEAVE ROOM FOR A SHIFT SUPERVISOR ID
001900*                           THE FLOOR SYSTEM PEOPLE KEEP ASKING
002000*                           FOR - STILL NOT HERE, STILL FILLER.
002100*================================================================*
002200*
002300 01  EVTT-TRAN-RECORD.
002400     05  EVTT-EVENT-ID             PIC X(20).
002500     05  EVTT-EVENT-TIME           PIC X(20).
002600     05  EVTT-ET-PARTS REDEFINES EVTT-EVENT-TIME.
002700         10  EVTT-ET-CCYY          PIC 9(4).
002800         10  FILLER                PIC X.
002900         10  EVTT-ET-MM            PIC 9(2).
003000         10  FILLER                PIC X.
003100         10  EVTT-ET-DD            PIC 9(2).
003200         10  FILLER                PIC X.
003300         10  EVTT-ET-HH            PIC 9(2).
003400         10  FILLER                PIC X.
003500         10  EVTT-ET-MI            PIC 9(2).
003600         10  FILLER                PIC X.
003700         10  EVTT-ET-SS            PIC 9(2).
003800         10  FILLER                PIC X.
003900     05  EVTT-RECEIVED-TIME        PIC X(20).
004000     05  EVTT-MACHINE-ID           PIC X(10).
004100     05  EVTT-DURATION-MS          PIC 9(9).
004200     05  EVTT-DEFECT-COUNT         PIC S9(7).
004300     05  EVTT-LINE-ID              PIC X(10).
004400     05  EVTT-FACTORY-ID           PIC X(10).
004500     05  FILLER                   PIC X(24)  VALUE SPACES.
004600*
004700*    PAYLOAD-HASH IS DERIVED AT INGEST TIME (FE-4041) - IT IS NOT
004800*    PART OF THE EXTRACT LINE, SO IT LIVES HERE AS A SEPARATE
004900*    01-LEVEL RATHER THAN INSIDE EVTT-TRAN-RECORD.
005000*
005100 01  EVTT-DERIVED.
005200     05  EVTT-PAYLOAD-HASH         PIC X(64).
005300     05  FILLER                   PIC X(16)  VALUE SPACES.
